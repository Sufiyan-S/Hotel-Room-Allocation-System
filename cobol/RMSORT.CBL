000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    RMSORT.
000400 AUTHOR.        T J MCKAY.
000500 INSTALLATION.  GATEWAY HOTELS DATA CENTER.
000600 DATE-WRITTEN.  03/14/91.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*    CHANGE LOG
001200*
001300*    DATE       BY   REQUEST   DESCRIPTION
001400*    ---------  ---  --------  -------------------------------
001500*    03/14/91   TJM  RM0001    ORIGINAL INSERTION SORT, LIFTED
001600*                              FROM THE OLD GENERAL LEDGER SORT
001700*                              UTILITY AND RE-POINTED AT PACKED
001800*                              PRICE FIELDS FOR THE NEW ROOM
001900*                              ALLOCATION ENGINE.
002000*    07/02/92   TJM  RM0014    SORT NOW DESCENDING (HIGHEST
002100*                              OFFER FIRST) INSTEAD OF ASCENDING.
002200*    11/09/94   KLB  RM0033    FIXED LOOP BOUNDS - ORIGINAL
002300*                              LEDGER VERSION STARTED THE PASS
002400*                              AT SUBSCRIPT 3 AND STEPPED BY 2,
002500*                              SKIPPING EVERY OTHER CANDIDATE.
002600*    09/03/98   SNG  RM0081    Y2K REVIEW - NO DATE FIELDS IN
002700*                              THIS MODULE, NO CHANGE REQUIRED.
002800*    12/28/99   SNG  RM0090    Y2K FINAL SIGN-OFF LOGGED.
002900*    05/14/01   CHP  RM0103    RAISED ARRAY-SIZE UPPER BOUND TO
003000*                              100,000 TO MATCH THE ALLOCATION
003100*                              REQUEST RECORD LAYOUT LIMITS.
003200*
003300******************************************************************
003400*    FUNCTION - SORTS RM-SORT-ARRAY(1:RM-SORT-COUNT) INTO
003500*    DESCENDING SEQUENCE BY PRICE, IN PLACE, USING A STRAIGHT
003600*    INSERTION SORT.  CALLED ONCE FOR THE RETAINED PREMIUM
003700*    CANDIDATE ARRAY AND ONCE FOR THE RETAINED ECONOMY
003800*    CANDIDATE ARRAY BY 0300-SORT-CANDIDATES IN ROOMALOC.
003900*    EQUAL-PRICED ENTRIES ARE LEFT IN THEIR ORIGINAL RELATIVE
004000*    ORDER (ONLY SWAPPED ON A STRICT ">"), SINCE ONLY THE PRICE
004100*    VALUE IS TRACKED AND NO GUEST IDENTITY IS CARRIED.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800*--- STANDARD SHOP BOILERPLATE, CARRIED ON EVERY MODULE IN THE
004900*--- SUITE EVEN A CALLED SUBPROGRAM LIKE THIS ONE THAT NEVER
005000*--- OPENS A PRINTER FILE OR TESTS A SWITCH OF ITS OWN.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON STATUS IS WS-UPSI-0-ON
005300            OFF STATUS IS WS-UPSI-0-OFF.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*--- TUNING-LOG COUNTER, SAME STANDALONE 77-LEVEL HABIT AS THE
005800*--- OLD LEDGER SORT UTILITY THIS MODULE WAS LIFTED FROM.
005900 77  WS-PASS-COUNT               PIC S9(8) COMP VALUE 0.
006000*--- SAME UNUSED BOILERPLATE AS EVERY OTHER MODULE - SEE THE
006100*--- NOTE AGAINST SPECIAL-NAMES ABOVE.
006200 01  WS-UPSI-SWITCHES.
006300     05  WS-UPSI-0-ON            PIC X(01).
006400     05  WS-UPSI-0-OFF           PIC X(01).
006500     05  FILLER                  PIC X(02).
006600
006700*--- ONE ENTRY'S WORTH OF SCRATCH SPACE FOR THE INSERTION SORT
006800*--- BELOW - THE VALUE BEING INSERTED AND THE TWO SUBSCRIPTS
006900*--- THAT WALK IT BACKWARDS THROUGH THE SORTED FRONT OF THE
007000*--- TABLE.
007100 01  WS-SORT-WORK.
007200*--- THE CANDIDATE CURRENTLY BEING INSERTED, LIFTED OUT OF THE
007300*--- TABLE BEFORE THE SHIFT-BACK LOOP OVERWRITES ITS SLOT.
007400     05  WS-INSERT-VALUE         PIC S9(7)V9(2) COMP-3.
007500*--- SUBSCRIPT OF THE CANDIDATE BEING INSERTED THIS PASS.
007600     05  WS-MOVE-FROM            PIC S9(8) COMP.
007700*--- SUBSCRIPT BEING TESTED/SHIFTED IN 0110-SHIFT-BACK.
007800     05  WS-INSERT-TO            PIC S9(8) COMP.
007900     05  FILLER                  PIC X(04).
008000*--- ABEND-DUMP VIEW OF THE SCRATCH FIELDS ABOVE.  A HALF DOZEN
008100*--- OF THE OLD LEDGER UTILITIES CARRY A BYTE-LEVEL REDEFINES
008200*--- LIKE THIS SO THE DUMP READER CAN SEE RAW STORAGE WITHOUT
008300*--- UNPACKING THE COMP-3/COMP FIELDS BY HAND.
008400 01  WS-SORT-WORK-DUMP REDEFINES WS-SORT-WORK.
008500     05  WS-INSERT-VALUE-DUMP    PIC X(05).
008600     05  WS-MOVE-FROM-DUMP       PIC X(04).
008700     05  WS-INSERT-TO-DUMP       PIC X(04).
008800     05  FILLER                  PIC X(04).
008900 01  WS-SORT-WORK-NUMERIC REDEFINES WS-SORT-WORK.
009000     05  WS-SORT-WORK-NUM-1      PIC S9(9) COMP-3.
009100     05  WS-SORT-WORK-NUM-2      PIC S9(15) COMP-3.
009200     05  FILLER                  PIC X(04).
009300
009400 LINKAGE SECTION.
009500 01  RM-SORT-COUNT               PIC S9(8) COMP.
009600*--- RAW BYTE VIEW OF THE CALLER'S COUNT PARAMETER, CARRIED FOR
009700*--- THE SAME ABEND-DUMP READABILITY REASON AS WS-SORT-WORK-DUMP
009800*--- ABOVE.
009900 01  RM-SORT-COUNT-DUMP REDEFINES RM-SORT-COUNT PIC X(04).
010000 01  RM-SORT-TABLE.
010100     05  RM-SORT-ARRAY           PIC S9(7)V9(2) COMP-3
010200                                  OCCURS 0 TO 100000 TIMES
010300                                  DEPENDING ON RM-SORT-COUNT.
010400
010500 PROCEDURE DIVISION USING RM-SORT-COUNT, RM-SORT-TABLE.
010600
010700*--- WS-PASS-COUNT IS DIAGNOSTIC ONLY - EQUALS RM-SORT-COUNT
010800*--- MINUS 1 ON EVERY CALL, SINCE INSERTION SORT TAKES ONE
010900*--- PASS PER ELEMENT AFTER THE FIRST - KEPT SO A TUNING RUN
011000*--- CAN CONFIRM THE CALLER PASSED THE COUNT IT MEANT TO.
011100 0000-MAINLINE.
011200     MOVE ZERO TO WS-PASS-COUNT.
011300     PERFORM 0100-INSERTION-PASS
011400         VARYING WS-MOVE-FROM FROM 2 BY 1
011500         UNTIL WS-MOVE-FROM > RM-SORT-COUNT.
011600     DISPLAY "RM0001 RMSORT PASSES " WS-PASS-COUNT.
011700     GOBACK.
011800
011900 0100-INSERTION-PASS.
012000*--- LIFT THE NEXT CANDIDATE OUT AND WORK BACKWARDS THROUGH
012100*--- THE ALREADY-SORTED FRONT OF THE TABLE TO FIND ITS SLOT.
012200     ADD 1 TO WS-PASS-COUNT.
012300     MOVE RM-SORT-ARRAY(WS-MOVE-FROM) TO WS-INSERT-VALUE.
012400     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
012500     PERFORM 0110-SHIFT-BACK
012600         UNTIL WS-INSERT-TO <= 0
012700            OR RM-SORT-ARRAY(WS-INSERT-TO) >= WS-INSERT-VALUE.
012800     MOVE WS-INSERT-VALUE TO RM-SORT-ARRAY(WS-INSERT-TO + 1).
012900
013000 0110-SHIFT-BACK.
013100     MOVE RM-SORT-ARRAY(WS-INSERT-TO)
013200                     TO RM-SORT-ARRAY(WS-INSERT-TO + 1).
013300     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
