000100******************************************************************
000200*    RMSUMREC  -  ROOM ALLOCATION SUMMARY RECORD COPYBOOK
000300*
000400*    ONE RECORD IS WRITTEN PER RUN.  USAGE-PREMIUM INCLUDES BOTH
000500*    DIRECT PREMIUM ALLOCATIONS AND UPGRADED ECONOMY GUESTS;
000600*    REVENUE-PREMIUM IS THEIR COMBINED EUR PRICE TOTAL.
000700******************************************************************
000800 01  RM-SUMMARY-RECORD.
000900     05  RM-USAGE-PREMIUM            PIC 9(06).
001000     05  RM-REVENUE-PREMIUM          PIC S9(09)V9(02).
001100     05  RM-USAGE-ECONOMY            PIC 9(06).
001200     05  RM-REVENUE-ECONOMY          PIC S9(09)V9(02).
001300     05  FILLER                      PIC X(46).
001400
001500*--- SINGLE-FIELD VIEW OF THE SUMMARY RECORD, USED BY
001600*--- 0700-WRITE-SUMMARY TO CONFIRM THE RECORD WAS BUILT (NOT
001700*--- LEFT AS BINARY ZERO / LOW-VALUES) BEFORE IT IS PUT OUT.
001800 01  RM-SUMMARY-BLOB REDEFINES RM-SUMMARY-RECORD.                 RM0824  
001900     05  RM-SUMMARY-BYTES            PIC X(80).
