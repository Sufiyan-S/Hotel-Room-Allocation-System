000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    ROOMALOC.
000400 AUTHOR.        T J MCKAY.
000500 INSTALLATION.  GATEWAY HOTELS DATA CENTER.
000600 DATE-WRITTEN.  03/14/91.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*    PROGRAM:  ROOMALOC
001200*
001300*    NIGHTLY ROOM ALLOCATION BATCH.  READS ONE ALLOCATION
001400*    REQUEST (A HEADER RECORD GIVING THE PREMIUM/ECONOMY ROOM
001500*    COUNTS AND A LIST OF GUEST OFFER PRICES) AND DECIDES WHO
001600*    GETS A PREMIUM ROOM, WHO GETS AN ECONOMY ROOM, WHO IS
001700*    UPGRADED FROM ECONOMY INTO A SPARE PREMIUM ROOM, AND WHO
001800*    IS TURNED AWAY.  WRITES AN ALLOCATION-SUMMARY RECORD AND
001900*    AN ALLOCATION-EXPLANATION RECORD (PLUS GUEST-PRICE LINE
002000*    ITEMS) FOR THE FRONT-DESK AUDIT REPORT.
002100*
002200*    THIS IS A SINGLE-REQUEST JOB STEP - ONE EXECUTION OF
002300*    ROOMALOC PROCESSES EXACTLY ONE ALLOCATION RUN.  RERUN THE
002400*    STEP FOR EACH REQUEST; THERE IS NO CARRY-FORWARD TOTAL
002500*    FROM ONE RUN TO THE NEXT.
002600*
002700*    THE HOTEL PROPERTY, DATE, AND SHIFT ARE ALL CARRIED IN THE
002800*    JCL STEP THAT RUNS THIS PROGRAM, NOT IN ANY FIELD OF THE
002900*    REQUEST RECORD ITSELF - THIS PROGRAM HAS NO IDEA WHICH
003000*    PROPERTY OR NIGHT IT IS RUNNING FOR, ONLY THE ROOM COUNTS
003100*    AND OFFER PRICES IT IS HANDED.
003200*
003300******************************************************************
003400*    CHANGE LOG
003500*
003600*    DATE       BY   REQUEST   DESCRIPTION
003700*    ---------  ---  --------  -------------------------------
003800*    03/14/91   TJM  RM0001    ORIGINAL BATCH ALLOCATION ENGINE
003900*                              FOR THE RESERVATIONS NIGHTLY RUN.
004000*                              PREMIUM ROOMS FILLED FIRST, THEN
004100*                              ECONOMY.
004200*    07/02/92   TJM  RM0014    ADDED THE ECONOMY-TO-PREMIUM
004300*                              UPGRADE PATH WHEN PREMIUM ROOMS
004400*                              WOULD OTHERWISE STAND EMPTY.
004500*    11/09/94   KLB  RM0033    FIXED-POINT REVENUE TOTALS
004600*                              CONVERTED FROM ZONED TO COMP-3
004700*                              TO STOP PENNY DRIFT ON LARGE
004800*                              GUEST LISTS.
004900*    02/20/96   DPH  RM0058    ADDED THE EXPLAIN-LIMIT DETAIL
005000*                              FILE (ALLOCATION-EXPLANATION)
005100*                              FOR THE FRONT-DESK AUDIT REPORT -
005200*                              PREVIOUSLY ONLY THE SUMMARY
005300*                              COUNTS WERE KEPT.
005400*    09/03/98   SNG  RM0081    Y2K REVIEW OF ROOMALOC - PROGRAM
005500*                              CARRIES NO DATE FIELDS, NO
005600*                              CENTURY WINDOW LOGIC REQUIRED.
005700*    12/28/99   SNG  RM0090    Y2K FINAL CERTIFICATION SIGNED
005800*                              OFF FOR THIS MODULE.
005900*    05/14/01   CHP  RM0103    CORPORATE AUDIT FINDING - SEE
006000*                              0800-BUILD-EXPLANATION.  THE
006100*                              REJECTED-ECONOMY-COUNT FIELD IS
006200*                              DELIBERATELY CARRIED FROM
006300*                              REJECTED-PREMIUM-COUNT TO STAY
006400*                              IN LOCK-STEP WITH THE ON-LINE
006500*                              RESERVATIONS ENGINE THIS JOB
006600*                              MIRRORS.  NOT TO BE "CORRECTED"
006700*                              WITHOUT SYSTEMS SIGN-OFF.
006800*    08/30/04   WKT  RM0119    RAISED THE MAXIMUM GUEST-COUNT
006900*                              AND EXPLAIN-LIMIT HANDLED PER
007000*                              RUN TO 100,000 TO MATCH THE
007100*                              LARGER PROPERTIES COMING ON LINE
007200*                              THIS FALL.
007300*    03/11/09   RAF  RM0142    REPLACED THE OLD SEQUENTIAL
007400*                              LINEAR-SEARCH SORT (SEE RMSORT
007500*                              CHANGE LOG RM0001) CALL SIGNATURE
007600*                              AFTER THE COUNT-THEN-TABLE CALLING
007700*                              SEQUENCE WAS STANDARDIZED ACROSS
007800*                              ALL RESERVATIONS-SUITE SORT CALLS.
007900*    06/02/14   PVK  RM0167    REVIEWED FOR THE ANNUAL INTERNAL
008000*                              AUDIT - NO LOGIC CHANGE, CHANGE
008100*                              LOG AND COMMENTS BROUGHT UP TO
008200*                              CURRENT DOCUMENTATION STANDARD.
008300*
008400******************************************************************
008500*    PARAGRAPH DIRECTORY - FOR THE NEXT PROGRAMMER WORKING AN
008600*    ABEND DUMP OFF OF PARA-NAME WITHOUT A LISTING HANDY.
008700*
008800*    0000  MAINLINE                    0610  CLAMP-SLICE
008900*    0100  OPEN-AND-READ-HEADER        0620  SUM-PREMIUM-SLICE
009000*    0110  VALIDATE-HEADER             0621  ADD-PREMIUM-ITEM
009100*    0150  COMPUTE-MIN                 0630  SUM-ECONOMY-SLICE
009200*    0160  COMPUTE-MAX0                0631  ADD-ECONOMY-ITEM
009300*    0200  SCAN-GUEST-FILE             0700  WRITE-SUMMARY
009400*    0210  READ-AND-CLASSIFY           0800  BUILD-EXPLANATION
009500*    0220  CLASSIFY-GUEST              0900  WRITE-EXPLANATION
009600*    0300  SORT-CANDIDATES             0920  WRITE-PREMIUM-SLICE
009700*    0400  DIRECT-ALLOCATION           0921  WRITE-PREMIUM-ITEM
009800*    0500  COMPUTE-UPGRADES            0930  WRITE-ECONOMY-SLICE
009900*    0600  COMPUTE-REVENUE             0931  WRITE-ECONOMY-ITEM
010000*                                      9700  OPEN-FILES
010100*                                      9800  CLOSE-FILES
010200*                                      1000  ERROR-RTN
010300******************************************************************
010400 ENVIRONMENT DIVISION.
010500 CONFIGURATION SECTION.
010600 SOURCE-COMPUTER. IBM-390.
010700 OBJECT-COMPUTER. IBM-390.
010800 SPECIAL-NAMES.
010900*--- STANDARD SHOP BOILERPLATE.  THIS JOB PRODUCES NO PRINTED
011000*--- REPORT SO C01/TOP-OF-FORM IS NEVER ACTUALLY USED, BUT
011100*--- EVERY BATCH PROGRAM IN THE SUITE CARRIES IT FOR WHEN A
011200*--- PRINTED EXCEPTION LISTING GETS ADDED LATER.
011300*--- UPSI-0 IS THE OPERATOR-SET PARAMETER SWITCH READ OFF THE
011400*--- UPSI PARM CARD AT STEP START - NO OPERATOR OVERRIDE IS
011500*--- DEFINED FOR THIS JOB TODAY, BUT THE SWITCH GROUP IS
011600*--- DECLARED SO ONE CAN BE WIRED IN WITHOUT A NEW COPY OF THE
011700*--- JCL PROC.
011800     C01 IS TOP-OF-FORM
011900     UPSI-0 ON STATUS IS WS-UPSI-0-ON
012000            OFF STATUS IS WS-UPSI-0-OFF.
012100
012200 INPUT-OUTPUT SECTION.
012300 FILE-CONTROL.
012400*--- INPUT.  ONE PHYSICAL FILE CARRIES BOTH THE HEADER RECORD
012500*--- AND THE GUEST-PRICE DETAIL RECORDS THAT FOLLOW IT - THE
012600*--- HEADER IS READ BY 0100, THE REMAINING RECORDS ARE READ ONE
012700*--- AT A TIME BY 0210 UNTIL AT-END OR WS-GUEST-COUNT IS HIT.
012800     SELECT RM-REQUEST-FILE
012900            ASSIGN       TO RMREQIN
013000            ORGANIZATION IS SEQUENTIAL
013100            ACCESS MODE  IS SEQUENTIAL
013200            FILE STATUS  IS RM-REQIN-STATUS.
013300
013400*--- OUTPUT.  ONE SUMMARY RECORD PER RUN - COUNTS AND DOLLAR
013500*--- TOTALS ONLY, NO GUEST-LEVEL DETAIL.  PICKED UP BY THE
013600*--- NIGHTLY REPORT DECK THAT FEEDS THE FRONT DESK.
013700     SELECT RM-SUMMARY-FILE
013800            ASSIGN       TO RMSUMOUT
013900            ORGANIZATION IS SEQUENTIAL
014000            ACCESS MODE  IS SEQUENTIAL
014100            FILE STATUS  IS RM-SUMOUT-STATUS.
014200
014300*--- OUTPUT.  ONE EXPLANATION HEADER RECORD FOLLOWED BY UP TO
014400*--- FIVE GROUPS OF GUEST-PRICE LINE-ITEM RECORDS (SEE 0900
014500*--- BELOW) - THE AUDIT TRAIL THE FRONT DESK USES TO ANSWER
014600*--- "WHY DID THIS GUEST NOT GET A PREMIUM ROOM."
014700     SELECT RM-EXPLAIN-FILE
014800            ASSIGN       TO RMEXPOUT
014900            ORGANIZATION IS SEQUENTIAL
015000            ACCESS MODE  IS SEQUENTIAL
015100            FILE STATUS  IS RM-EXPOUT-STATUS.
015200
015300 DATA DIVISION.
015400 FILE SECTION.
015500******************************************************************
015600*    THREE FILES, ALL 80-BYTE FIXED-BLOCK SEQUENTIAL, SAME
015700*    RECORD WIDTH AS EVERY OTHER CARD-IMAGE FILE THIS SHOP HAS
015800*    EVER WRITTEN - ONE INPUT (THE ALLOCATION REQUEST), TWO
015900*    OUTPUT (THE SUMMARY AND THE EXPLANATION/AUDIT TRAIL).
016000******************************************************************
016100*--- REQUEST HEADER / GUEST-PRICE DETAIL LAYOUT.  THE FIRST
016200*--- RECORD ON THE FILE IS ALWAYS THE HEADER (ROOM COUNTS AND
016300*--- EXPLAIN-LIMIT); EVERY RECORD AFTER IT IS ONE GUEST'S OFFER
016400*--- PRICE.  SEE RMGSTREC FOR THE FULL FIELD BREAKOUT.
016500 FD  RM-REQUEST-FILE
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 80 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS RM-REQUEST-HEADER.
017100     COPY RMGSTREC.
017200
017300*--- ALLOCATION-SUMMARY LAYOUT - ROOM-USAGE AND REVENUE TOTALS
017400*--- ONLY.  SEE RMSUMREC.
017500 FD  RM-SUMMARY-FILE
017600     RECORDING MODE IS F
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 80 CHARACTERS
017900     BLOCK CONTAINS 0 RECORDS
018000     DATA RECORD IS RM-SUMMARY-RECORD.
018100     COPY RMSUMREC.
018200
018300*--- ALLOCATION-EXPLANATION LAYOUT - THE HEADER COUNTS RECORD
018400*--- AND THE GUEST-PRICE LINE-ITEM RECORD THAT REDEFINES THE
018500*--- SAME 80-BYTE AREA.  SEE RMEXPREC.
018600 FD  RM-EXPLAIN-FILE
018700     RECORDING MODE IS F
018800     LABEL RECORDS ARE STANDARD
018900     RECORD CONTAINS 80 CHARACTERS
019000     BLOCK CONTAINS 0 RECORDS
019100     DATA RECORD IS RM-EXPLANATION-RECORD.
019200     COPY RMEXPREC.
019300
019400 WORKING-STORAGE SECTION.
019500******************************************************************
019600*    WORKING-STORAGE LAYOUT, TOP TO BOTTOM -
019700*        77-LEVEL SCRATCH ITEMS (RETURN CODE, LOOP SUBSCRIPTS)
019800*        WS-UPSI-SWITCHES   - SHOP BOILERPLATE, UNUSED HERE
019900*        WS-FILE-STATUS-CODES - ONE PAIR PER SELECTED FILE
020000*        WS-SWITCHES        - EOF / VALID / UPGRADE-ELIGIBLE
020100*        WS-MESSAGES        - PARA-NAME AND THE REJECT MESSAGE
020200*        WS-REQUEST-FIELDS  - HEADER FIELDS, COPIED TO COMP
020300*        WS-SUBSCRIPTS      - THE [LO,HI) SLICE WINDOW
020400*        WS-COUNTS          - RUN-WIDE ALLOCATION COUNTS
020500*        WS-MIN-MAX-WORK    - SCRATCH FOR THE 0150/0160 HELPERS
020600*        WS-MONEY-WORK      - REVENUE ACCUMULATORS
020700*        WS-PREMIUM-TABLE / WS-ECONOMY-TABLE - SORTED CANDIDATES
020800******************************************************************
020900*--- STANDALONE SCRATCH ITEMS, SAME HABIT AS THE OLD REDEMPTION
021000*--- RUN - A HANDFUL OF LOOP SUBSCRIPTS AND THE JOB RETURN CODE
021100*--- NEVER NEEDED THEIR OWN GROUP, SO THEY STAY AT 77-LEVEL.
021200 77  WS-RETURN-CD                PIC S9(4) COMP VALUE 0.
021300 77  WS-GUEST-SUB                PIC S9(8) COMP VALUE 0.
021400 77  WS-SLICE-SUB                PIC S9(8) COMP VALUE 0.
021500
021600 01  WS-UPSI-SWITCHES.
021700     05  WS-UPSI-0-ON            PIC X(1) VALUE 'N'.
021800     05  WS-UPSI-0-OFF           PIC X(1) VALUE 'Y'.
021900     05  FILLER                  PIC X(2).
022000
022100*--- FILE-STATUS BYTES FOR ALL THREE FILES.  NONE OF THEM IS
022200*--- INTERROGATED TODAY EXCEPT THE TWO 88-LEVELS BELOW - THE
022300*--- REST ARE CARRIED SO A FUTURE ABEND-ANALYSIS ROUTINE HAS
022400*--- SOMETHING TO DISPLAY WITHOUT A DATA DIVISION CHANGE.
022500 01  WS-FILE-STATUS-CODES.
022600*--- "00" IS A GOOD READ/WRITE, "10" IS THE AT-END CONDITION ON
022700*--- THE REQUEST FILE - BOTH TESTED IMPLICITLY VIA THE READ
022800*--- STATEMENT'S AT END CLAUSE RATHER THAN THESE 88-LEVELS,
022900*--- WHICH ARE KEPT FOR THE DUMP READER'S BENEFIT.
023000     05  RM-REQIN-STATUS         PIC X(2) VALUE SPACES.
023100         88  RM-REQIN-OK         VALUE "00".
023200         88  RM-REQIN-EOF        VALUE "10".
023300     05  RM-SUMOUT-STATUS        PIC X(2) VALUE SPACES.
023400         88  RM-SUMOUT-OK        VALUE "00".
023500     05  RM-EXPOUT-STATUS        PIC X(2) VALUE SPACES.
023600         88  RM-EXPOUT-OK        VALUE "00".
023700     05  FILLER                  PIC X(2).
023800
023900*--- JOB-WIDE CONDITION SWITCHES.  ALL THREE ARE SET IN ONE
024000*--- PARAGRAPH AND TESTED IN A LATER ONE, NEVER BOTH IN THE
024100*--- SAME PARAGRAPH, SO KEEP THEM TOGETHER HERE RATHER THAN
024200*--- LOCAL TO ANY ONE PIECE OF LOGIC.
024300 01  WS-SWITCHES.
024400*--- SET BY 0100/0210 WHEN THE REQUEST FILE RUNS OUT OF
024500*--- RECORDS; TESTED BY THE 0200 SCAN LOOP'S UNTIL CLAUSE.
024600     05  WS-EOF-SW               PIC X(1) VALUE "N".
024700         88  WS-END-OF-REQUEST-FILE    VALUE "Y".
024800*--- SET TO "N" BY 0100/0110 ON ANY HEADER REJECT; TESTED BY
024900*--- 0000-MAINLINE'S TWO GO-TO BRANCHES TO 1000-ERROR-RTN.
025000     05  WS-VALID-SW             PIC X(1) VALUE "Y".
025100         88  RM-REQUEST-VALID          VALUE "Y".
025200*--- SET BY 0500 WHEN BUSINESS RULE 6'S UPGRADE CONDITION IS
025300*--- MET; TESTED BY 0600 TO DECIDE HOW USAGE-ECONOMY IS COUNTED.
025400     05  WS-UPGRADE-ELIGIBLE-SW  PIC X(1) VALUE "N".
025500         88  WS-UPGRADE-ELIGIBLE       VALUE "Y".
025600     05  FILLER                  PIC X(1).
025700
025800*--- PARA-NAME IS STAMPED AT THE TOP OF EVERY PARAGRAPH BELOW
025900*--- SO AN ABEND DUMP SHOWS WHICH STEP WAS RUNNING WITHOUT
026000*--- NEEDING A CORE-DUMP TRACE.  RM-REQUEST-ERROR-MSG CARRIES
026100*--- THE REJECT REASON FROM 0100/0110 THROUGH TO THE DISPLAY
026200*--- IN 1000-ERROR-RTN.
026300 01  WS-MESSAGES.
026400     05  PARA-NAME               PIC X(40) VALUE SPACES.
026500     05  RM-REQUEST-ERROR-MSG    PIC X(60) VALUE SPACES.
026600     05  FILLER                  PIC X(04).
026700
026800*--- REQUEST HEADER, COPIED TO WORKING STORAGE AS COMP FIELDS
026900*--- THE MOMENT THE HEADER RECORD IS READ SO THE BINARY
027000*--- SUBSCRIPTS AND COUNTERS BELOW NEVER TOUCH A DISPLAY ITEM.
027100 01  WS-REQUEST-FIELDS.
027200*--- HOW MANY PREMIUM ROOMS ARE AVAILABLE TO FILL TONIGHT.
027300     05  WS-PREMIUM-ROOMS        PIC S9(8) COMP VALUE 0.
027400*--- HOW MANY ECONOMY ROOMS ARE AVAILABLE TO FILL TONIGHT.
027500     05  WS-ECONOMY-ROOMS        PIC S9(8) COMP VALUE 0.
027600*--- HOW MANY GUEST-PRICE DETAIL RECORDS FOLLOW THE HEADER -
027700*--- DRIVES THE 0200 SCAN LOOP'S VARYING CLAUSE.
027800     05  WS-GUEST-COUNT          PIC S9(8) COMP VALUE 0.
027900*--- MAX GUEST-PRICE LINES PER CATEGORY IN THE EXPLANATION
028000*--- FILE - CLAMPED NON-NEGATIVE BY 0110, USED ONLY BY 0900.
028100     05  WS-EXPLAIN-LIMIT        PIC S9(8) COMP VALUE 0.
028200     05  FILLER                  PIC X(04).
028300
028400*--- "SLICE" BOUNDS, SET BY 0600/0900 AND CLAMPED BY 0610
028500*--- BEFORE EVERY SUMMATION OR LINE-ITEM WRITE LOOP.  WS-SLICE-
028600*--- START IS THE 1-ORIGIN SUBSCRIPT THE VARYING CLAUSES ACTUALLY
028700*--- STEP FROM - LO/HI ARE KEPT AS A 0-ORIGIN [LO,HI) WINDOW TO
028800*--- MATCH HOW THE ORIGINAL ON-LINE ENGINE DESCRIBES THE SAME
028900*--- BOUNDS, SO THE TWO STAY EASY TO COMPARE SIDE BY SIDE.
029000 01  WS-SUBSCRIPTS.
029100     05  WS-SLICE-LO             PIC S9(8) COMP VALUE 0.
029200     05  WS-SLICE-HI             PIC S9(8) COMP VALUE 0.
029300     05  WS-SLICE-MAX            PIC S9(8) COMP VALUE 0.
029400     05  WS-SLICE-START          PIC S9(8) COMP VALUE 0.
029500     05  FILLER                  PIC X(04).
029600
029700*--- RUN-WIDE COUNTS, CARRIED IN WORKING STORAGE THROUGH ALL OF
029800*--- 0200 THROUGH 0900 RATHER THAN BEING RE-DERIVED EACH TIME
029900*--- THEY ARE NEEDED.  MOST FEED BOTH THE SUMMARY RECORD (0700)
030000*--- AND THE EXPLANATION RECORD (0800).
030100 01  WS-COUNTS.
030200     05  WS-PREMIUM-CANDIDATES   PIC S9(8) COMP VALUE 0.
030300     05  WS-ECONOMY-CANDIDATES   PIC S9(8) COMP VALUE 0.
030400*--- ROOMS FILLED DIRECTLY FROM THE PREMIUM CANDIDATE LIST,
030500*--- BEFORE ANY UPGRADE IS CONSIDERED - BUSINESS RULE 5.
030600     05  WS-DIRECT-PREMIUM       PIC S9(8) COMP VALUE 0.
030700*--- PREMIUM ROOMS LEFT OVER AFTER DIRECT ALLOCATION - THE
030800*--- SUPPLY SIDE OF THE UPGRADE TEST IN BUSINESS RULE 6.
030900     05  WS-FREE-PREMIUM         PIC S9(8) COMP VALUE 0.
031000     05  WS-UPGRADES             PIC S9(8) COMP VALUE 0.
031100     05  WS-USAGE-PREMIUM        PIC S9(8) COMP VALUE 0.
031200     05  WS-USAGE-ECONOMY        PIC S9(8) COMP VALUE 0.
031300*--- SEE THE RM0103 CHANGE-LOG ENTRY AND THE NOTE IN 0800 BELOW
031400*--- BEFORE TOUCHING THIS FIELD OR ITS ECONOMY COUNTERPART.
031500     05  WS-REJECTED-PREMIUM-COUNT  PIC S9(8) COMP VALUE 0.
031600     05  FILLER                  PIC X(04).
031700
031800*--- SCRATCH PAIR FOR THE SHARED 0150/0160 MIN/MAX HELPERS.
031900*--- EVERY CALLER MOVES ITS TWO OPERANDS IN HERE, PERFORMS THE
032000*--- HELPER THRU ITS EXIT, AND PICKS THE ANSWER BACK UP OUT OF
032100*--- WS-MIN-RESULT OR WS-MAX-RESULT - NO PARAMETER PASSING, THE
032200*--- SAME WAY THIS SHOP HAS ALWAYS WRITTEN A ONE-OFF COMPARE.
032300 01  WS-MIN-MAX-WORK.
032400     05  WS-MIN-A                PIC S9(8) COMP VALUE 0.
032500     05  WS-MIN-B                PIC S9(8) COMP VALUE 0.
032600     05  WS-MIN-RESULT           PIC S9(8) COMP VALUE 0.
032700     05  WS-MAX-A                PIC S9(8) COMP VALUE 0.
032800     05  WS-MAX-RESULT            PIC S9(8) COMP VALUE 0.
032900     05  FILLER                  PIC X(04).
033000
033100*--- REVENUE ACCUMULATORS.  PACKED DECIMAL SINCE RM0033 (SEE
033200*--- CHANGE LOG) - A ZONED ACCUMULATOR DRIFTED A PENNY OR TWO
033300*--- ON THE LARGEST PROPERTIES' GUEST LISTS AND THIS WAS THE
033400*--- SHOP'S STANDARD FIX FOR THAT CLASS OF PROBLEM.
033500 01  WS-MONEY-WORK.
033600     05  WS-REVENUE-PREMIUM      PIC S9(9)V9(2) COMP-3 VALUE 0.
033700     05  WS-REVENUE-ECONOMY      PIC S9(9)V9(2) COMP-3 VALUE 0.
033800*--- RUNNING TOTAL FOR WHICHEVER SLICE 0620/0630 IS CURRENTLY
033900*--- SUMMING - RESET TO ZERO AT THE TOP OF EACH OF THOSE TWO
034000*--- PARAGRAPHS BEFORE THE ADD LOOP STARTS.
034100     05  WS-SLICE-SUM            PIC S9(9)V9(2) COMP-3 VALUE 0.
034200     05  FILLER                  PIC X(04).
034300
034400*--- RETAINED PREMIUM CANDIDATES.  RULE OF THUMB (SEE RM0001
034500*--- DESIGN NOTE IN THE JOB FOLDER) IS "KEEP THEM ALL, SORT
034600*--- ONCE, TAKE WHAT YOU NEED" RATHER THAN A RUNNING TOP-K
034700*--- HEAP - SIMPLER TO MAINTAIN AND THE GUEST LISTS ARE NEVER
034800*--- BIG ENOUGH FOR IT TO MATTER.
034900*--- NO FILLER FOLLOWS THIS OCCURS DEPENDING ON CLAUSE - THE
035000*--- COMPILER REQUIRES THE VARIABLE-LENGTH ITEM TO BE THE LAST
035100*--- THING IN ITS RECORD, SO THIS 01 IS AN EXCEPTION TO THE
035200*--- SHOP'S USUAL "PAD EVERY GROUP" HABIT, NOT AN OVERSIGHT.
035300 01  WS-PREMIUM-TABLE.
035400     05  WS-PREMIUM-PRICE        PIC S9(7)V9(2) COMP-3
035500                                  OCCURS 0 TO 100000 TIMES
035600                                  DEPENDING ON
035700                                  WS-PREMIUM-CANDIDATES.
035800
035900*--- SAME ODO EXCEPTION AS WS-PREMIUM-TABLE ABOVE.
036000 01  WS-ECONOMY-TABLE.
036100     05  WS-ECONOMY-PRICE        PIC S9(7)V9(2) COMP-3
036200                                  OCCURS 0 TO 100000 TIMES
036300                                  DEPENDING ON
036400                                  WS-ECONOMY-CANDIDATES.
036500
036600******************************************************************
036700*    NOTE TO MAINTAINER - ALL OFFER PRICES AND REVENUE TOTALS
036800*    IN THIS PROGRAM ARE TWO-DECIMAL DOLLARS-AND-CENTS, NEVER
036900*    ROUNDED (EVERY MOVE BELOW IS BETWEEN EQUAL-SCALE S9(N)V99
037000*    FIELDS), AND NEVER CURRENCY-EDITED UNTIL A REPORT WRITER
037100*    PICKS UP THE OUTPUT FILES - THIS PROGRAM ITSELF PRINTS
037200*    NOTHING.
037300******************************************************************
037400 PROCEDURE DIVISION.
037500
037600******************************************************************
037700*    0000  -  MAINLINE.  ONE PASS THROUGH THE WHOLE REQUEST -
037800*    OPEN, VALIDATE, SCAN, SORT, ALLOCATE, REPORT, CLOSE.  EACH
037900*    STEP IS A SEPARATE PERFORM THRU SO THE PARAGRAPH NUMBERS
038000*    LINE UP ONE-FOR-ONE WITH THE STEPS OF THE NIGHTLY ALLOCATION
038100*    RUN, IN THE ORDER THEY HAPPEN ON THE FLOOR.
038200*    THE TWO VALIDATION STEPS TEST THEIR OWN RESULT AND GO TO
038300*    1000-ERROR-RTN ON A REJECT - THE SAME FUNNEL HABIT THE
038400*    SHOP HAS USED SINCE THE GENERAL LEDGER DAYS, NOT A
038500*    STRUCTURED IF/ELSE WRAPPED AROUND THE REST OF THE JOB.
038600******************************************************************
038700 0000-MAINLINE.
038800     PERFORM 0100-OPEN-AND-READ-HEADER THRU 0100-EXIT.
038900*--- RETURN-CD -1: REQUEST FILE WAS COMPLETELY EMPTY - NO
039000*--- HEADER RECORD TO READ AT ALL.
039100     IF NOT RM-REQUEST-VALID
039200         MOVE -1 TO WS-RETURN-CD
039300         GO TO 1000-ERROR-RTN.
039400
039500     PERFORM 0110-VALIDATE-HEADER THRU 0110-EXIT.
039600*--- RETURN-CD -2: A HEADER RECORD WAS PRESENT BUT ONE OF ITS
039700*--- NUMERIC FIELDS FAILED THE CLASS TEST IN 0110.
039800     IF NOT RM-REQUEST-VALID
039900         MOVE -2 TO WS-RETURN-CD
040000         GO TO 1000-ERROR-RTN.
040100
040200     PERFORM 0200-SCAN-GUEST-FILE THRU 0200-EXIT.
040300     PERFORM 0300-SORT-CANDIDATES THRU 0300-EXIT.
040400     PERFORM 0400-DIRECT-ALLOCATION THRU 0400-EXIT.
040500     PERFORM 0500-COMPUTE-UPGRADES THRU 0500-EXIT.
040600     PERFORM 0600-COMPUTE-REVENUE THRU 0600-EXIT.
040700     PERFORM 0700-WRITE-SUMMARY THRU 0700-EXIT.
040800     PERFORM 0800-BUILD-EXPLANATION THRU 0800-EXIT.
040900     PERFORM 0900-WRITE-EXPLANATION THRU 0900-EXIT.
041000     MOVE ZERO TO WS-RETURN-CD.
041100     PERFORM 9800-CLOSE-FILES THRU 9800-EXIT.
041200     GOBACK.
041300
041400******************************************************************
041500*    0100  -  OPEN FILES, READ THE REQUEST HEADER.
041600*              HEADER COUNTS MUST BE NUMERIC AND IN RANGE BEFORE
041700*              ANYTHING ELSE RUNS - SEE RM0033 IN THE CHANGE LOG.
041800******************************************************************
041900 0100-OPEN-AND-READ-HEADER.
042000     MOVE "0100-OPEN-AND-READ-HEADER" TO PARA-NAME.
042100     PERFORM 9700-OPEN-FILES THRU 9700-EXIT.
042200*--- THE HEADER IS ALWAYS RECORD 1 OF THE REQUEST FILE.  AN
042300*--- EMPTY FILE IS THE ONLY WAY THIS READ CAN HIT AT END - A
042400*--- ONE-HEADER, ZERO-GUEST REQUEST IS STILL A VALID HEADER
042500*--- RECORD AND DOES NOT COME THROUGH THIS AT END PATH.
042600     READ RM-REQUEST-FILE
042700         AT END
042800             MOVE "Y" TO WS-EOF-SW
042900             MOVE "N" TO WS-VALID-SW
043000             MOVE "REQUEST FILE EMPTY - NO HEADER RECORD"
043100                 TO RM-REQUEST-ERROR-MSG
043200     END-READ.
043300 0100-EXIT.
043400     EXIT.
043500
043600*--- HEADER NUMERIC-CLASS AND RANGE CHECKS.  NOTHING HERE
043700*--- TOUCHES THE GUEST-PRICE DETAIL RECORDS - THOSE ARE A
043800*--- SEPARATE CONCERN HANDLED RECORD BY RECORD IN 0210/0220.
043900 0110-VALIDATE-HEADER.
044000     MOVE "0110-VALIDATE-HEADER" TO PARA-NAME.
044100*--- ALL FOUR HEADER FIELDS MUST BE NUMERIC OR THE WHOLE
044200*--- REQUEST IS REJECTED - THERE IS NO "FIX UP THE BAD FIELD
044300*--- AND CONTINUE" PATH, THE SAME AS EVERY OTHER HEADER-DRIVEN
044400*--- BATCH JOB IN THE RESERVATIONS SUITE.
044500     IF NOT RM-PREMIUM-ROOMS NUMERIC
044600             OR NOT RM-ECONOMY-ROOMS NUMERIC
044700             OR NOT RM-GUEST-COUNT NUMERIC
044800             OR NOT RM-EXPLAIN-LIMIT NUMERIC
044900         MOVE "N" TO WS-VALID-SW
045000         MOVE "MALFORMED REQUEST HEADER - NON-NUMERIC FIELD"
045100             TO RM-REQUEST-ERROR-MSG
045200*--- PREMIUM-ROOMS AND ECONOMY-ROOMS ARE UNSIGNED PIC 9(06) IN
045300*--- THE FILE LAYOUT, SO A NEGATIVE COUNT CANNOT ARRIVE OVER
045400*--- THIS FILE; THE NUMERIC-CLASS TEST ABOVE IS THE PRACTICAL
045500*--- EQUIVALENT OF THE ORIGINAL ENGINE'S "ROOMS < 0" REJECT FOR
045600*--- A FIXED-WIDTH UNSIGNED CARD-IMAGE RECORD.
045700     ELSE
045800*--- GOOD HEADER - MOVE EVERY FIELD INTO ITS COMP WORKING-
045900*--- STORAGE COUNTERPART BEFORE ANYTHING DOWNSTREAM TOUCHES IT.
046000         MOVE RM-PREMIUM-ROOMS TO WS-PREMIUM-ROOMS
046100         MOVE RM-ECONOMY-ROOMS TO WS-ECONOMY-ROOMS
046200         MOVE RM-GUEST-COUNT   TO WS-GUEST-COUNT
046300         MOVE RM-EXPLAIN-LIMIT TO WS-EXPLAIN-LIMIT
046400*--- EXPLAIN-LIMIT IS SIGNED IN THE COPYBOOK EVEN THOUGH THE
046500*--- BUSINESS NEVER SENDS A NEGATIVE ONE ON PURPOSE - CLAMP IT
046600*--- TO ZERO RATHER THAN REJECT THE WHOLE REQUEST OVER IT.
046700         IF WS-EXPLAIN-LIMIT < 0
046800             MOVE 0 TO WS-EXPLAIN-LIMIT
046900         END-IF
047000     END-IF.
047100 0110-EXIT.
047200     EXIT.
047300
047400******************************************************************
047500*    0200  -  SCAN THE GUEST LIST ONCE, CLASSIFYING EACH INTO
047600*              THE PREMIUM OR ECONOMY CANDIDATE TABLE BY WHERE
047700*              THE GUEST'S OFFER PRICE FALLS AGAINST THE $100.00
047800*              CUTOFF.
047900*              A SINGLE PASS IS ENOUGH - NEITHER TABLE NEEDS TO
048000*              BE IN ANY PARTICULAR ORDER YET, THAT COMES LATER
048100*              IN 0300.
048200******************************************************************
048300 0200-SCAN-GUEST-FILE.
048400     MOVE "0200-SCAN-GUEST-FILE" TO PARA-NAME.
048500*--- BOTH CANDIDATE COUNTS START AT ZERO EVERY RUN - THIS IS A
048600*--- SINGLE-REQUEST JOB STEP, NO CARRY-FORWARD FROM A PRIOR RUN.
048700     MOVE 0 TO WS-PREMIUM-CANDIDATES.
048800     MOVE 0 TO WS-ECONOMY-CANDIDATES.
048900     PERFORM 0210-READ-AND-CLASSIFY
049000         VARYING WS-GUEST-SUB FROM 1 BY 1
049100         UNTIL WS-GUEST-SUB > WS-GUEST-COUNT
049200            OR WS-END-OF-REQUEST-FILE.
049300 0200-EXIT.
049400     EXIT.
049500
049600*--- ONE READ PER GUEST.  A BLANK ALPHA REDEFINITION OF THE
049700*--- PRICE FIELD (RM-GUEST-PRICE-ALPHA) MARKS A SHORT OR
049800*--- MISSING DETAIL RECORD - SUCH A RECORD IS SKIPPED RATHER
049900*--- THAN REJECTING THE WHOLE REQUEST, SINCE THE HEADER'S
050000*--- GUEST-COUNT ALREADY FIXES HOW MANY READS WILL HAPPEN.
050100 0210-READ-AND-CLASSIFY.
050200     READ RM-REQUEST-FILE
050300         AT END
050400             MOVE "Y" TO WS-EOF-SW
050500     END-READ.
050600     IF NOT WS-END-OF-REQUEST-FILE
050700         IF RM-GUEST-PRICE-ALPHA NOT = SPACES
050800             PERFORM 0220-CLASSIFY-GUEST THRU 0220-EXIT
050900         END-IF
051000     END-IF.
051100
051200*--- BUSINESS RULE 1/2 CUTOFF: $100.00 AND UP IS A PREMIUM
051300*--- OFFER, ANYTHING UNDER IT IS ECONOMY.  EACH CANDIDATE IS
051400*--- APPENDED TO ITS TABLE IN THE ORDER READ - THE TABLES ARE
051500*--- PUT INTO DESCENDING PRICE ORDER LATER, BY 0300, NOT HERE.
051600 0220-CLASSIFY-GUEST.
051700     IF RM-GUEST-OFFER-PRICE >= 100.00
051800         ADD 1 TO WS-PREMIUM-CANDIDATES
051900         MOVE RM-GUEST-OFFER-PRICE
052000             TO WS-PREMIUM-PRICE(WS-PREMIUM-CANDIDATES)
052100     ELSE
052200         ADD 1 TO WS-ECONOMY-CANDIDATES
052300         MOVE RM-GUEST-OFFER-PRICE
052400             TO WS-ECONOMY-PRICE(WS-ECONOMY-CANDIDATES)
052500     END-IF.
052600 0220-EXIT.
052700     EXIT.
052800
052900******************************************************************
053000*    0300  -  SORT EACH CANDIDATE TABLE DESCENDING BY OFFER
053100*              PRICE.  BUSINESS RULES 4 AND 10.
053200*    RMSORT IS A SEPARATELY COMPILED SUBPROGRAM (SEE ITS OWN
053300*    CHANGE LOG) - IT IS CALLED BY REFERENCE, SO IT SORTS
053400*    WS-PREMIUM-TABLE/WS-ECONOMY-TABLE IN PLACE AND RETURNS
053500*    NOTHING OF ITS OWN; THE COUNT PARAMETER TELLS IT HOW MANY
053600*    OF THE OCCURS DEPENDING ON ENTRIES ARE ACTUALLY IN USE.
053700******************************************************************
053800*--- CALLED ONCE PER NON-EMPTY CANDIDATE TABLE, PASSING THE
053900*--- CANDIDATE COUNT AHEAD OF THE TABLE ITSELF SO RMSORT'S
054000*--- OCCURS DEPENDING ON CLAUSE HAS A VALUE TO WORK FROM.  A
054100*--- ZERO-CANDIDATE TABLE IS SKIPPED OUTRIGHT - NOTHING TO SORT
054200*--- AND AN OCCURS 0 TIMES TABLE IS NOT A SAFE CALL ARGUMENT.
054300 0300-SORT-CANDIDATES.
054400     MOVE "0300-SORT-CANDIDATES" TO PARA-NAME.
054500*--- CALL BY LITERAL NAME, NOT BY A PROGRAM-ID VARIABLE -
054600*--- RMSORT IS STATICALLY LINKED INTO THIS LOAD MODULE AT BIND
054700*--- TIME, THE SAME AS EVERY OTHER SUBPROGRAM IN THE SUITE.
054800     IF WS-PREMIUM-CANDIDATES > 0
054900         CALL "RMSORT" USING WS-PREMIUM-CANDIDATES,
055000             WS-PREMIUM-TABLE
055100     END-IF.
055200*--- SAME CALL, SAME SUBPROGRAM, AGAINST THE ECONOMY TABLE.
055300     IF WS-ECONOMY-CANDIDATES > 0
055400         CALL "RMSORT" USING WS-ECONOMY-CANDIDATES,
055500             WS-ECONOMY-TABLE
055600     END-IF.
055700 0300-EXIT.
055800     EXIT.
055900
056000******************************************************************
056100*    0400  -  DIRECT PREMIUM ALLOCATION.  BUSINESS RULE 5.
056200*    THE HOTEL CANNOT HAND OUT MORE PREMIUM ROOMS THAN IT HAS
056300*    PREMIUM CANDIDATES, AND CANNOT HAND OUT MORE THAN THE
056400*    HEADER SAYS ARE AVAILABLE - DIRECT-PREMIUM IS SIMPLY THE
056500*    SMALLER OF THE TWO.  WHATEVER PREMIUM SUPPLY IS LEFT OVER
056600*    (FREE-PREMIUM) IS THE UPGRADE POOL FOR 0500 BELOW.
056700******************************************************************
056800 0400-DIRECT-ALLOCATION.
056900     MOVE "0400-DIRECT-ALLOCATION" TO PARA-NAME.
057000     MOVE WS-PREMIUM-ROOMS TO WS-MIN-A.
057100     MOVE WS-PREMIUM-CANDIDATES TO WS-MIN-B.
057200     PERFORM 0150-COMPUTE-MIN THRU 0150-EXIT.
057300     MOVE WS-MIN-RESULT TO WS-DIRECT-PREMIUM.
057400*--- FREE-PREMIUM CANNOT GO NEGATIVE - IF CANDIDATES EXCEEDED
057500*--- ROOMS, DIRECT-PREMIUM WAS CLAMPED TO ROOMS ABOVE, SO THIS
057600*--- SUBTRACTION ALWAYS LANDS AT ZERO OR BETTER.
057700     COMPUTE WS-FREE-PREMIUM =
057800         WS-PREMIUM-ROOMS - WS-DIRECT-PREMIUM.
057900 0400-EXIT.
058000     EXIT.
058100
058200******************************************************************
058300*    0500  -  UPGRADE COMPUTATION.  BUSINESS RULE 6.
058400*    AN ECONOMY GUEST IS ONLY UPGRADED WHEN BOTH HALVES OF THE
058500*    RULE HOLD AT ONCE - SOME PREMIUM SUPPLY IS STILL FREE
058600*    AFTER DIRECT ALLOCATION, AND THE ECONOMY CANDIDATE LIST IS
058700*    LONGER THAN THE NUMBER OF ECONOMY ROOMS ON HAND (I.E.
058800*    SOME ECONOMY GUEST WOULD OTHERWISE BE TURNED AWAY).  THE
058900*    NUMBER ACTUALLY UPGRADED IS THE SMALLER OF THE FREE
059000*    PREMIUM SUPPLY AND THAT ECONOMY OVERFLOW COUNT.
059100******************************************************************
059200 0500-COMPUTE-UPGRADES.
059300     MOVE "0500-COMPUTE-UPGRADES" TO PARA-NAME.
059400     IF WS-FREE-PREMIUM > 0
059500             AND WS-ECONOMY-CANDIDATES > WS-ECONOMY-ROOMS
059600         MOVE "Y" TO WS-UPGRADE-ELIGIBLE-SW
059700         MOVE WS-FREE-PREMIUM TO WS-MIN-A
059800         COMPUTE WS-MIN-B =
059900             WS-ECONOMY-CANDIDATES - WS-ECONOMY-ROOMS
060000         PERFORM 0150-COMPUTE-MIN THRU 0150-EXIT
060100         MOVE WS-MIN-RESULT TO WS-UPGRADES
060200     ELSE
060300*--- EITHER NO PREMIUM SUPPLY IS FREE OR THE ECONOMY LIST
060400*--- ISN'T LONG ENOUGH TO OVERFLOW ROOMS - NO UPGRADE THIS RUN.
060500         MOVE "N" TO WS-UPGRADE-ELIGIBLE-SW
060600         MOVE 0 TO WS-UPGRADES
060700     END-IF.
060800 0500-EXIT.
060900     EXIT.
061000
061100******************************************************************
061200*    0600  -  ROOM USAGE AND REVENUE.  BUSINESS RULES 7, 8, 9.
061300*    USAGE-PREMIUM IS ALWAYS DIRECT-PREMIUM PLUS WHATEVER GOT
061400*    UPGRADED.  USAGE-ECONOMY DEPENDS ON WHETHER AN UPGRADE
061500*    RAN THIS TIME - IF IT DID, EVERY ECONOMY ROOM IS FULL (THE
061600*    UPGRADE ONLY FIRES WHEN THE ECONOMY LIST OVERFLOWS ROOMS);
061700*    IF IT DIDN'T, USAGE-ECONOMY IS THE SMALLER OF ROOMS AND
061800*    CANDIDATES, SAME SHAPE AS THE PREMIUM-SIDE RULE IN 0400.
061900******************************************************************
062000 0600-COMPUTE-REVENUE.
062100     MOVE "0600-COMPUTE-REVENUE" TO PARA-NAME.
062200     IF WS-UPGRADE-ELIGIBLE
062300         MOVE WS-ECONOMY-ROOMS TO WS-USAGE-ECONOMY
062400     ELSE
062500         MOVE WS-ECONOMY-ROOMS TO WS-MIN-A
062600         MOVE WS-ECONOMY-CANDIDATES TO WS-MIN-B
062700         PERFORM 0150-COMPUTE-MIN THRU 0150-EXIT
062800         MOVE WS-MIN-RESULT TO WS-USAGE-ECONOMY
062900     END-IF.
063000*--- EVERY PREMIUM ROOM FILLED THIS RUN IS EITHER A DIRECT
063100*--- ALLOCATION OR AN UPGRADE - THERE IS NO THIRD SOURCE.
063200     COMPUTE WS-USAGE-PREMIUM = WS-DIRECT-PREMIUM + WS-UPGRADES.
063300
063400*--- REVENUE-PREMIUM = DIRECT PREMIUM SLICE + UPGRADED ECONOMY
063500*--- SLICE (UPGRADED GUESTS KEEP THEIR OWN OFFERED PRICE).
063600*--- FIRST HALF: THE DIRECT-PREMIUM GUESTS, PREMIUM TABLE
063700*--- POSITIONS 1 THROUGH WS-DIRECT-PREMIUM.
063800     MOVE 0 TO WS-SLICE-LO.
063900     MOVE WS-DIRECT-PREMIUM TO WS-SLICE-HI.
064000     MOVE WS-PREMIUM-CANDIDATES TO WS-SLICE-MAX.
064100     PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
064200     COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
064300     PERFORM 0620-SUM-PREMIUM-SLICE THRU 0620-EXIT.
064400     MOVE WS-SLICE-SUM TO WS-REVENUE-PREMIUM.
064500
064600*--- SECOND HALF: THE UPGRADED ECONOMY GUESTS, ECONOMY TABLE
064700*--- POSITIONS 1 THROUGH WS-UPGRADES - THE HIGHEST-PRICED
064800*--- ECONOMY OFFERS, SINCE THE TABLE WAS SORTED DESCENDING.
064900     MOVE 0 TO WS-SLICE-LO.
065000     MOVE WS-UPGRADES TO WS-SLICE-HI.
065100     MOVE WS-ECONOMY-CANDIDATES TO WS-SLICE-MAX.
065200     PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
065300     COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
065400     PERFORM 0630-SUM-ECONOMY-SLICE THRU 0630-EXIT.
065500     ADD WS-SLICE-SUM TO WS-REVENUE-PREMIUM.
065600
065700*--- REVENUE-ECONOMY = THE ECONOMY SLICE THAT FOLLOWS THE
065800*--- UPGRADED GUESTS IN THE SORTED ECONOMY TABLE.
065900     MOVE WS-UPGRADES TO WS-SLICE-LO.
066000     COMPUTE WS-SLICE-HI = WS-UPGRADES + WS-USAGE-ECONOMY.
066100     MOVE WS-ECONOMY-CANDIDATES TO WS-SLICE-MAX.
066200     PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
066300     COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
066400     PERFORM 0630-SUM-ECONOMY-SLICE THRU 0630-EXIT.
066500     MOVE WS-SLICE-SUM TO WS-REVENUE-ECONOMY.
066600 0600-EXIT.
066700     EXIT.
066800
066900******************************************************************
067000*    0610-0631  -  SHARED SLICE HELPERS.  A "SLICE" IS A
067100*    [LO,HI) WINDOW INTO ONE OF THE TWO SORTED CANDIDATE
067200*    TABLES, ALWAYS CLAMPED TO [0, TABLE LENGTH] SO A BAD
067300*    BOUND NEVER SUBSCRIPTS OFF EITHER END OF THE TABLE.
067400******************************************************************
067500*--- FOUR-WAY CLAMP, APPLIED IN A FIXED ORDER SO EACH TEST CAN
067600*--- ASSUME THE ONES BEFORE IT ALREADY HOLD: FIRST LO IS FLOORED
067700*--- AT ZERO, THEN HI IS FLOORED AT THE (NOW-VALID) LO, THEN HI
067800*--- IS CEILINGED AT THE TABLE LENGTH, THEN LO IS CEILINGED TOO
067900*--- (ONLY MATTERS WHEN LO ITSELF STARTED PAST THE TABLE END).
068000 0610-CLAMP-SLICE.
068100     IF WS-SLICE-LO < 0
068200         MOVE 0 TO WS-SLICE-LO
068300     END-IF.
068400     IF WS-SLICE-HI < WS-SLICE-LO
068500         MOVE WS-SLICE-LO TO WS-SLICE-HI
068600     END-IF.
068700     IF WS-SLICE-HI > WS-SLICE-MAX
068800         MOVE WS-SLICE-MAX TO WS-SLICE-HI
068900     END-IF.
069000     IF WS-SLICE-LO > WS-SLICE-MAX
069100         MOVE WS-SLICE-MAX TO WS-SLICE-LO
069200     END-IF.
069300 0610-EXIT.
069400     EXIT.
069500
069600*--- SUMS WS-PREMIUM-PRICE OVER [WS-SLICE-START, WS-SLICE-HI].
069700*--- CALLER SETS UP THE BOUNDS AND RUNS 0610 FIRST - THIS
069800*--- PARAGRAPH JUST RESETS THE ACCUMULATOR AND DRIVES THE LOOP.
069900 0620-SUM-PREMIUM-SLICE.
070000     MOVE 0 TO WS-SLICE-SUM.
070100     PERFORM 0621-ADD-PREMIUM-ITEM
070200         VARYING WS-SLICE-SUB FROM WS-SLICE-START BY 1
070300         UNTIL WS-SLICE-SUB > WS-SLICE-HI.
070400 0620-EXIT.
070500     EXIT.
070600
070700*--- ONE TABLE ENTRY PER CALL - NO EXIT PARAGRAPH NEEDED SINCE
070800*--- NOTHING EVER PERFORMS THIS ONE THRU ANYTHING ELSE.
070900 0621-ADD-PREMIUM-ITEM.
071000     ADD WS-PREMIUM-PRICE(WS-SLICE-SUB) TO WS-SLICE-SUM.
071100
071200*--- SAME SHAPE AS 0620 ABOVE, AGAINST THE ECONOMY TABLE.
071300 0630-SUM-ECONOMY-SLICE.
071400     MOVE 0 TO WS-SLICE-SUM.
071500     PERFORM 0631-ADD-ECONOMY-ITEM
071600         VARYING WS-SLICE-SUB FROM WS-SLICE-START BY 1
071700         UNTIL WS-SLICE-SUB > WS-SLICE-HI.
071800 0630-EXIT.
071900     EXIT.
072000
072100 0631-ADD-ECONOMY-ITEM.
072200     ADD WS-ECONOMY-PRICE(WS-SLICE-SUB) TO WS-SLICE-SUM.
072300
072400******************************************************************
072500*    0700  -  PUT OUT THE ALLOCATION-SUMMARY RECORD.
072600******************************************************************
072700*--- FOUR FIELDS, FOUR MOVES - RM-SUMMARY-BYTES IS A FULL-RECORD
072800*--- REDEFINITION USED ONLY BY THE SANITY CHECK BELOW, WHICH
072900*--- CATCHES THE CASE WHERE SOME EARLIER STEP LEFT THIS RECORD
073000*--- UNTOUCHED (SHOULD NEVER HAPPEN - 0600 ALWAYS RUNS FIRST -
073100*--- BUT THE CHECK IS CHEAP AND THE OLD LEDGER JOBS ALWAYS
073200*--- CARRIED ONE LIKE IT BEFORE AN OUTPUT WRITE).
073300 0700-WRITE-SUMMARY.
073400     MOVE "0700-WRITE-SUMMARY" TO PARA-NAME.
073500     MOVE WS-USAGE-PREMIUM   TO RM-USAGE-PREMIUM.
073600     MOVE WS-REVENUE-PREMIUM TO RM-REVENUE-PREMIUM.
073700     MOVE WS-USAGE-ECONOMY   TO RM-USAGE-ECONOMY.
073800     MOVE WS-REVENUE-ECONOMY TO RM-REVENUE-ECONOMY.
073900*--- THIS WARNING HAS NEVER ACTUALLY FIRED IN PRODUCTION - IT
074000*--- IS A LEFTOVER SAFETY NET FROM THE DAYS BEFORE 0600 WAS
074100*--- GUARANTEED TO RUN AHEAD OF THIS PARAGRAPH.
074200     IF RM-SUMMARY-BYTES = SPACES
074300         DISPLAY "RM0824 WARNING - SUMMARY RECORD BUILT BLANK"
074400     END-IF.
074500     WRITE RM-SUMMARY-RECORD.
074600 0700-EXIT.
074700     EXIT.
074800
074900******************************************************************
075000*    0800  -  BUILD THE ALLOCATION-EXPLANATION COUNTS.
075100*              SEE RM0103 IN THE CHANGE LOG ABOVE.
075200******************************************************************
075300*--- FIVE HEADER COUNTS, COPIED OUT OF THE WORKING-STORAGE
075400*--- FIELDS ALREADY SET BY 0200/0400/0500/0600 ABOVE - NOTHING
075500*--- NEW IS COMPUTED HERE EXCEPT THE REJECTED-PREMIUM-COUNT.
075600 0800-BUILD-EXPLANATION.
075700     MOVE "0800-BUILD-EXPLANATION" TO PARA-NAME.
075800     MOVE WS-PREMIUM-CANDIDATES  TO RM-PREMIUM-CANDIDATES.
075900     MOVE WS-ECONOMY-CANDIDATES  TO RM-ECONOMY-CANDIDATES.
076000     MOVE WS-UPGRADES            TO RM-UPGRADES.
076100     MOVE WS-DIRECT-PREMIUM      TO RM-ALLOCATED-PREMIUM-COUNT.
076200     MOVE WS-USAGE-ECONOMY       TO RM-ALLOCATED-ECONOMY-COUNT.
076300
076400*--- PREMIUM CANDIDATES NOT DIRECTLY ALLOCATED ARE TURNED AWAY
076500*--- OUTRIGHT (UPGRADES FLOW THE OTHER DIRECTION, ECONOMY UP
076600*--- INTO PREMIUM, NOT PREMIUM DOWN INTO ECONOMY) - FLOORED AT
076700*--- ZERO BY 0160 SINCE DIRECT-PREMIUM CAN EQUAL CANDIDATES.
076800     COMPUTE WS-MAX-A = WS-PREMIUM-CANDIDATES - WS-DIRECT-PREMIUM.
076900     PERFORM 0160-COMPUTE-MAX0 THRU 0160-EXIT.
077000     MOVE WS-MAX-RESULT TO WS-REJECTED-PREMIUM-COUNT.
077100     MOVE WS-REJECTED-PREMIUM-COUNT TO RM-REJECTED-PREMIUM-COUNT.
077200
077300*--- RM0103: REJECTED-ECONOMY-COUNT IS CARRIED FROM THE SAME
077400*--- VALUE AS REJECTED-PREMIUM-COUNT ON PURPOSE - NOT FROM
077500*--- ECONOMY-CANDIDATES MINUS UPGRADES MINUS USAGE-ECONOMY.
077600*--- DO NOT "CORRECT" THIS WITHOUT SYSTEMS SIGN-OFF - SEE THE
077700*--- CHANGE LOG HEADER.
077800*--- (CHP FOUND THIS DURING THE 2001 AUDIT AND LEFT IT ALONE
077900*--- ONCE SYSTEMS CONFIRMED THE ON-LINE ENGINE DOES THE SAME
078000*--- THING - THE TWO REPORTS HAVE TO TIE OUT TO EACH OTHER.)
078100     MOVE WS-REJECTED-PREMIUM-COUNT
078200         TO RM-REJECTED-ECONOMY-COUNT.                            RM0103  
078300
078400*--- EXPLAIN-LIMIT-OUT IS CARRIED ON THE RECORD PURELY FOR THE
078500*--- AUDIT READER'S BENEFIT - NOTHING DOWNSTREAM RECOMPUTES
078600*--- FROM IT.
078700     MOVE WS-EXPLAIN-LIMIT TO RM-EXPLAIN-LIMIT-OUT.
078800 0800-EXIT.
078900     EXIT.
079000
079100******************************************************************
079200*    0150 / 0160  -  SHARED MIN/MAX HELPERS.  NO INTRINSIC
079300*    FUNCTIONS ARE USED IN THIS SHOP'S COBOL - WE COMPARE.
079400******************************************************************
079500*--- SMALLER OF WS-MIN-A/WS-MIN-B.  PLAIN IF/ELSE - NO MIN
079600*--- INTRINSIC FUNCTION IN THIS SHOP'S DIALECT.
079700 0150-COMPUTE-MIN.
079800     IF WS-MIN-A < WS-MIN-B
079900         MOVE WS-MIN-A TO WS-MIN-RESULT
080000     ELSE
080100         MOVE WS-MIN-B TO WS-MIN-RESULT
080200     END-IF.
080300 0150-EXIT.
080400     EXIT.
080500
080600*--- WS-MAX-A FLOORED AT ZERO - USED WHEREVER A SUBTRACTION
080700*--- MIGHT GO NEGATIVE AND A NEGATIVE COUNT MAKES NO BUSINESS
080800*--- SENSE (A "REJECTED COUNT" CANNOT BE LESS THAN ZERO GUESTS).
080900 0160-COMPUTE-MAX0.
081000     IF WS-MAX-A > 0
081100         MOVE WS-MAX-A TO WS-MAX-RESULT
081200     ELSE
081300         MOVE 0 TO WS-MAX-RESULT
081400     END-IF.
081500 0160-EXIT.
081600     EXIT.
081700
081800******************************************************************
081900*    0900  -  PUT OUT THE ALLOCATION-EXPLANATION RECORD AND
082000*    ITS FIVE CAPPED GUEST-PRICE LINE-ITEM GROUPS, IN THE
082100*    FIXED ORDER REQUIRED BY THE AUDIT REPORT LAYOUT:
082200*    UPGRADED-ECONOMY, ALLOCATED-PREMIUM, ALLOCATED-ECONOMY,
082300*    REJECTED-PREMIUM, REJECTED-ECONOMY.
082400******************************************************************
082500*--- THE HEADER RECORD CARRIES THE FIVE COUNTS 0800 JUST BUILT;
082600*--- THE LINE-ITEM GROUPS BELOW RIDE THE SAME RECORD AREA
082700*--- THROUGH ITS REDEFINES, ONE WRITE PER GUEST-PRICE LINE.
082800 0900-WRITE-EXPLANATION.
082900     MOVE "0900-WRITE-EXPLANATION" TO PARA-NAME.
083000     WRITE RM-EXPLANATION-RECORD.
083100
083200*--- UPGRADED-ECONOMY: ECONOMY TABLE [0, MIN(UPGRADES,LIMIT)).
083300*--- THESE ARE THE HIGHEST-PRICED ECONOMY OFFERS - THE ONES
083400*--- 0500 MOVED INTO A PREMIUM ROOM - CAPPED AT EXPLAIN-LIMIT
083500*--- LINES SO A LARGE GUEST LIST DOESN'T FLOOD THE AUDIT FILE.
083600     MOVE WS-UPGRADES TO WS-MIN-A.
083700     MOVE WS-EXPLAIN-LIMIT TO WS-MIN-B.
083800     PERFORM 0150-COMPUTE-MIN THRU 0150-EXIT.
083900     MOVE 0 TO WS-SLICE-LO.
084000     MOVE WS-MIN-RESULT TO WS-SLICE-HI.
084100     MOVE WS-ECONOMY-CANDIDATES TO WS-SLICE-MAX.
084200     PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
084300     COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
084400     PERFORM 0930-WRITE-ECONOMY-SLICE THRU 0930-EXIT.
084500
084600*--- ALLOCATED-PREMIUM: PREMIUM TABLE [0, MIN(DIRECT,LIMIT)).
084700*--- THE GUESTS WHO GOT A PREMIUM ROOM OUTRIGHT ON THEIR OWN
084800*--- OFFER, BEFORE ANY UPGRADE WAS CONSIDERED.
084900     MOVE WS-DIRECT-PREMIUM TO WS-MIN-A.
085000     MOVE WS-EXPLAIN-LIMIT TO WS-MIN-B.
085100     PERFORM 0150-COMPUTE-MIN THRU 0150-EXIT.
085200     MOVE 0 TO WS-SLICE-LO.
085300     MOVE WS-MIN-RESULT TO WS-SLICE-HI.
085400     MOVE WS-PREMIUM-CANDIDATES TO WS-SLICE-MAX.
085500     PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
085600     COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
085700     PERFORM 0920-WRITE-PREMIUM-SLICE THRU 0920-EXIT.
085800
085900*--- ALLOCATED-ECONOMY: ECONOMY [UPGRADES, +MIN(USAGE,LIMIT)).
086000*--- THE ECONOMY GUESTS WHO STAYED IN ECONOMY - THE SLICE
086100*--- STARTS PAST THE GUESTS ALREADY COUNTED ABOVE AS UPGRADED.
086200     MOVE WS-USAGE-ECONOMY TO WS-MIN-A.
086300     MOVE WS-EXPLAIN-LIMIT TO WS-MIN-B.
086400     PERFORM 0150-COMPUTE-MIN THRU 0150-EXIT.
086500     MOVE WS-UPGRADES TO WS-SLICE-LO.
086600     COMPUTE WS-SLICE-HI = WS-UPGRADES + WS-MIN-RESULT.
086700     MOVE WS-ECONOMY-CANDIDATES TO WS-SLICE-MAX.
086800     PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
086900     COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
087000     PERFORM 0930-WRITE-ECONOMY-SLICE THRU 0930-EXIT.
087100
087200*--- REJECTED-PREMIUM: PREMIUM [DIRECT, DIRECT+LIMIT).  THE
087300*--- PREMIUM CANDIDATES THE SORTED TABLE PUT BELOW THE CUTOFF -
087400*--- THESE GUESTS OFFERED PREMIUM MONEY BUT WERE OUTBID.
087500     MOVE WS-DIRECT-PREMIUM TO WS-SLICE-LO.
087600     COMPUTE WS-SLICE-HI = WS-DIRECT-PREMIUM + WS-EXPLAIN-LIMIT.
087700     MOVE WS-PREMIUM-CANDIDATES TO WS-SLICE-MAX.
087800     PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
087900     COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
088000     PERFORM 0920-WRITE-PREMIUM-SLICE THRU 0920-EXIT.
088100
088200*--- REJECTED-ECONOMY: ECONOMY [UPGRADES+USAGE, +LIMIT).  SEE
088300*--- THE RM0103 NOTE IN 0800 ABOVE - THE COUNT IN THE HEADER
088400*--- RECORD DOES NOT NECESSARILY MATCH THIS SLICE'S LENGTH.
088500     COMPUTE WS-SLICE-LO = WS-UPGRADES + WS-USAGE-ECONOMY.
088600     COMPUTE WS-SLICE-HI = WS-SLICE-LO + WS-EXPLAIN-LIMIT.
088700     MOVE WS-ECONOMY-CANDIDATES TO WS-SLICE-MAX.
088800     PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
088900     COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
089000     PERFORM 0930-WRITE-ECONOMY-SLICE THRU 0930-EXIT.
089100 0900-EXIT.
089200     EXIT.
089300
089400*--- ONE RM-EXPLAIN-LINE-RECORD PER PREMIUM-TABLE ENTRY IN THE
089500*--- CALLER'S SLICE - THE SAME [START,HI] SCAN SHAPE AS THE
089600*--- 0620 SUMMATION LOOP, BUT WRITING INSTEAD OF ADDING.
089700 0920-WRITE-PREMIUM-SLICE.
089800     PERFORM 0921-WRITE-PREMIUM-ITEM
089900         VARYING WS-SLICE-SUB FROM WS-SLICE-START BY 1
090000         UNTIL WS-SLICE-SUB > WS-SLICE-HI.
090100 0920-EXIT.
090200     EXIT.
090300
090400 0921-WRITE-PREMIUM-ITEM.
090500     MOVE WS-PREMIUM-PRICE(WS-SLICE-SUB) TO RM-EXPLAIN-LINE-PRICE.
090600     WRITE RM-EXPLAIN-LINE-RECORD.
090700
090800*--- SAME SHAPE AS 0920, AGAINST THE ECONOMY TABLE.
090900 0930-WRITE-ECONOMY-SLICE.
091000     PERFORM 0931-WRITE-ECONOMY-ITEM
091100         VARYING WS-SLICE-SUB FROM WS-SLICE-START BY 1
091200         UNTIL WS-SLICE-SUB > WS-SLICE-HI.
091300 0930-EXIT.
091400     EXIT.
091500
091600 0931-WRITE-ECONOMY-ITEM.
091700     MOVE WS-ECONOMY-PRICE(WS-SLICE-SUB) TO RM-EXPLAIN-LINE-PRICE.
091800     WRITE RM-EXPLAIN-LINE-RECORD.
091900
092000******************************************************************
092100*    9700 / 9800  -  FILE OPEN AND CLOSE.
092200******************************************************************
092300*--- ALL THREE FILES OPEN TOGETHER AT THE TOP OF THE RUN - THE
092400*--- TWO OUTPUT FILES ARE OPENED EVEN THOUGH NOTHING IS WRITTEN
092500*--- TO THEM UNTIL AFTER VALIDATION PASSES, SO A REJECTED
092600*--- REQUEST STILL LEAVES BEHIND (EMPTY) SUMMARY/EXPLAIN FILES
092700*--- FOR THE JCL STEP THAT EXPECTS THEM TO EXIST.
092800 9700-OPEN-FILES.
092900     MOVE "9700-OPEN-FILES" TO PARA-NAME.
093000     OPEN INPUT  RM-REQUEST-FILE.
093100     OPEN OUTPUT RM-SUMMARY-FILE.
093200     OPEN OUTPUT RM-EXPLAIN-FILE.
093300     DISPLAY "RM0001 ROOMALOC FILES OPEN".
093400 9700-EXIT.
093500     EXIT.
093600
093700*--- PERFORMED FROM TWO PLACES - THE NORMAL END OF
093800*--- 0000-MAINLINE AND THE 1000-ERROR-RTN FUNNEL BELOW - SO
093900*--- EVERY PATH OUT OF THIS PROGRAM CLOSES ALL THREE FILES
094000*--- EXACTLY ONCE.
094100 9800-CLOSE-FILES.
094200     MOVE "9800-CLOSE-FILES" TO PARA-NAME.
094300     CLOSE RM-REQUEST-FILE.
094400     CLOSE RM-SUMMARY-FILE.
094500     CLOSE RM-EXPLAIN-FILE.
094600     DISPLAY "RM0001 ROOMALOC FILES CLOSED".
094700 9800-EXIT.
094800     EXIT.
094900
095000******************************************************************
095100*    1000  -  ERROR FUNNEL.  SAME HABIT THE SHOP HAS USED SINCE
095200*              THE GENERAL LEDGER DAYS - EVERY REJECT TESTED IN
095300*              0000-MAINLINE LANDS HERE ON A GO TO, NOT IN A
095400*              DEEPER NEST OF IF'S.
095500******************************************************************
095600 1000-ERROR-RTN.
095700     MOVE "1000-ERROR-RTN" TO PARA-NAME.
095800*--- WS-RETURN-CD WAS ALREADY SET BY WHICHEVER TEST IN
095900*--- 0000-MAINLINE BRANCHED HERE - NOT TOUCHED AGAIN IN THIS
096000*--- PARAGRAPH - AND IS PICKED UP BY THE JCL STEP'S COND TEST.
096100     DISPLAY "RM0001 REQUEST REJECTED - " RM-REQUEST-ERROR-MSG.
096200     PERFORM 9800-CLOSE-FILES THRU 9800-EXIT.
096300     GOBACK.
096400******************************************************************
096500*    END OF PROGRAM ROOMALOC.
096600******************************************************************
