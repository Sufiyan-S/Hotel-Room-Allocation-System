000100******************************************************************
000200*    RMEXPREC  -  ROOM ALLOCATION EXPLANATION RECORD COPYBOOK
000300*
000400*    ONE RM-EXPLANATION-RECORD IS WRITTEN PER RUN, GIVING THE
000500*    CANDIDATE/ALLOCATION/REJECTION COUNTS.  IT IS FOLLOWED ON
000600*    THE SAME FILE BY ZERO OR MORE RM-EXPLAIN-LINE-RECORD
000700*    ENTRIES (ONE GUEST PRICE PER LINE), WRITTEN IN THIS FIXED
000800*    ORDER - UPGRADED-ECONOMY, ALLOCATED-PREMIUM, ALLOCATED-
000900*    ECONOMY, REJECTED-PREMIUM, REJECTED-ECONOMY - EACH GROUP
001000*    CAPPED AT RM-EXPLAIN-LIMIT-OUT ENTRIES.  NOTE PER RM0824:
001100*    RM-REJECTED-ECONOMY-COUNT IS DELIBERATELY A COPY OF
001200*    RM-REJECTED-PREMIUM-COUNT - SEE 0800-BUILD-EXPLANATION.
001300******************************************************************
001400 01  RM-EXPLANATION-RECORD.
001500     05  RM-PREMIUM-CANDIDATES       PIC 9(06).
001600     05  RM-ECONOMY-CANDIDATES       PIC 9(06).
001700     05  RM-UPGRADES                 PIC 9(06).
001800     05  RM-ALLOCATED-PREMIUM-COUNT  PIC 9(06).
001900     05  RM-ALLOCATED-ECONOMY-COUNT  PIC 9(06).
002000     05  RM-REJECTED-PREMIUM-COUNT   PIC 9(06).
002100     05  RM-REJECTED-ECONOMY-COUNT   PIC 9(06).
002200     05  RM-EXPLAIN-LIMIT-OUT        PIC 9(06).
002300     05  FILLER                      PIC X(32).
002400
002500*--- SECOND RECORD FORMAT CARRIED ON THE SAME FD - ONE GUEST
002600*--- PRICE LINE ITEM.  SHARES THE 80-BYTE SLOT OF THE COUNTS
002700*--- RECORD ABOVE SO THE EXPLANATION FILE NEEDS NO VARIABLE-
002800*--- LENGTH OR MULTI-FD HANDLING.
002900 01  RM-EXPLAIN-LINE-RECORD REDEFINES RM-EXPLANATION-RECORD.
003000     05  RM-EXPLAIN-LINE-PRICE       PIC S9(7)V9(2).
003100     05  FILLER                      PIC X(71).
