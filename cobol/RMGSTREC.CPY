000100******************************************************************
000200*    RMGSTREC  -  ROOM ALLOCATION REQUEST / GUEST RECORD COPYBOOK
000300*
000400*    USED BY ROOMALOC TO DESCRIBE THE INPUT REQUEST FILE.
000500*    ONE RUN = ONE HEADER RECORD (RM-REQUEST-HEADER) FOLLOWED
000600*    BY RM-GUEST-COUNT GUEST-PRICE RECORDS (RM-GUEST-RECORD).
000700*    BOTH RECORD TYPES ARE 80 BYTES, CARD-IMAGE WIDTH, FIXED
000800*    RECORDING MODE F - NO KEYED OR INDEXED ACCESS IS NEEDED,
000900*    THE FILE IS READ ONCE FROM TOP TO BOTTOM PER RUN.
001000******************************************************************
001100 01  RM-REQUEST-HEADER.
001200     05  RM-PREMIUM-ROOMS            PIC 9(06).
001300     05  RM-ECONOMY-ROOMS            PIC 9(06).
001400     05  RM-GUEST-COUNT              PIC 9(06).
001500     05  RM-EXPLAIN-LIMIT            PIC 9(06).
001600     05  FILLER                      PIC X(56).
001700
001800 01  RM-GUEST-RECORD.
001900     05  RM-GUEST-OFFER-PRICE        PIC S9(7)V9(2).
002000     05  FILLER                      PIC X(71).
002100
002200*--- ALTERNATE ALPHANUMERIC VIEW OF THE GUEST RECORD, USED TO
002300*--- TEST FOR A BLANK (NULL-PRICE) GUEST LINE BEFORE THE FIELD
002400*--- IS EVER MOVED INTO A NUMERIC WORKING-STORAGE ITEM.
002500 01  RM-GUEST-RECORD-EDIT REDEFINES RM-GUEST-RECORD.              RM0824  
002600     05  RM-GUEST-PRICE-ALPHA        PIC X(09).
002700     05  FILLER                      PIC X(71).
