      ******************************************************************
      *    RMSUMREC  -  ROOM ALLOCATION SUMMARY RECORD COPYBOOK
      *
      *    ONE RECORD IS WRITTEN PER RUN.  USAGE-PREMIUM INCLUDES BOTH
      *    DIRECT PREMIUM ALLOCATIONS AND UPGRADED ECONOMY GUESTS;
      *    REVENUE-PREMIUM IS THEIR COMBINED EUR PRICE TOTAL.
      ******************************************************************
       01  RM-SUMMARY-RECORD.
           05  RM-USAGE-PREMIUM            PIC 9(06).
           05  RM-REVENUE-PREMIUM          PIC S9(09)V9(02).
           05  RM-USAGE-ECONOMY            PIC 9(06).
           05  RM-REVENUE-ECONOMY          PIC S9(09)V9(02).
           05  FILLER                      PIC X(46).

      *--- SINGLE-FIELD VIEW OF THE SUMMARY RECORD, USED BY
      *--- 0700-WRITE-SUMMARY TO CONFIRM THE RECORD WAS BUILT (NOT
      *--- LEFT AS BINARY ZERO / LOW-VALUES) BEFORE IT IS PUT OUT.
       01  RM-SUMMARY-BLOB REDEFINES RM-SUMMARY-RECORD.~TAG:RM0824~
           05  RM-SUMMARY-BYTES            PIC X(80).
