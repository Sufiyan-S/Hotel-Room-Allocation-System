       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.    ROOMALOC.
       AUTHOR.        T J MCKAY.
       INSTALLATION.  GATEWAY HOTELS DATA CENTER.
       DATE-WRITTEN.  03/14/91.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *
      ******************************************************************
      *    PROGRAM:  ROOMALOC
      *
      *    NIGHTLY ROOM ALLOCATION BATCH.  READS ONE ALLOCATION
      *    REQUEST (A HEADER RECORD GIVING THE PREMIUM/ECONOMY ROOM
      *    COUNTS AND A LIST OF GUEST OFFER PRICES) AND DECIDES WHO
      *    GETS A PREMIUM ROOM, WHO GETS AN ECONOMY ROOM, WHO IS
      *    UPGRADED FROM ECONOMY INTO A SPARE PREMIUM ROOM, AND WHO
      *    IS TURNED AWAY.  WRITES AN ALLOCATION-SUMMARY RECORD AND
      *    AN ALLOCATION-EXPLANATION RECORD (PLUS GUEST-PRICE LINE
      *    ITEMS) FOR THE FRONT-DESK AUDIT REPORT.
      *
      *    THIS IS A SINGLE-REQUEST JOB STEP - ONE EXECUTION OF
      *    ROOMALOC PROCESSES EXACTLY ONE ALLOCATION RUN.  RERUN THE
      *    STEP FOR EACH REQUEST; THERE IS NO CARRY-FORWARD TOTAL
      *    FROM ONE RUN TO THE NEXT.
      *
      *    THE HOTEL PROPERTY, DATE, AND SHIFT ARE ALL CARRIED IN THE
      *    JCL STEP THAT RUNS THIS PROGRAM, NOT IN ANY FIELD OF THE
      *    REQUEST RECORD ITSELF - THIS PROGRAM HAS NO IDEA WHICH
      *    PROPERTY OR NIGHT IT IS RUNNING FOR, ONLY THE ROOM COUNTS
      *    AND OFFER PRICES IT IS HANDED.
      *
      ******************************************************************
      *    CHANGE LOG
      *
      *    DATE       BY   REQUEST   DESCRIPTION
      *    ---------  ---  --------  -------------------------------
      *    03/14/91   TJM  RM0001    ORIGINAL BATCH ALLOCATION ENGINE
      *                              FOR THE RESERVATIONS NIGHTLY RUN.
      *                              PREMIUM ROOMS FILLED FIRST, THEN
      *                              ECONOMY.
      *    07/02/92   TJM  RM0014    ADDED THE ECONOMY-TO-PREMIUM
      *                              UPGRADE PATH WHEN PREMIUM ROOMS
      *                              WOULD OTHERWISE STAND EMPTY.
      *    11/09/94   KLB  RM0033    FIXED-POINT REVENUE TOTALS
      *                              CONVERTED FROM ZONED TO COMP-3
      *                              TO STOP PENNY DRIFT ON LARGE
      *                              GUEST LISTS.
      *    02/20/96   DPH  RM0058    ADDED THE EXPLAIN-LIMIT DETAIL
      *                              FILE (ALLOCATION-EXPLANATION)
      *                              FOR THE FRONT-DESK AUDIT REPORT -
      *                              PREVIOUSLY ONLY THE SUMMARY
      *                              COUNTS WERE KEPT.
      *    09/03/98   SNG  RM0081    Y2K REVIEW OF ROOMALOC - PROGRAM
      *                              CARRIES NO DATE FIELDS, NO
      *                              CENTURY WINDOW LOGIC REQUIRED.
      *    12/28/99   SNG  RM0090    Y2K FINAL CERTIFICATION SIGNED
      *                              OFF FOR THIS MODULE.
      *    05/14/01   CHP  RM0103    CORPORATE AUDIT FINDING - SEE
      *                              0800-BUILD-EXPLANATION.  THE
      *                              REJECTED-ECONOMY-COUNT FIELD IS
      *                              DELIBERATELY CARRIED FROM
      *                              REJECTED-PREMIUM-COUNT TO STAY
      *                              IN LOCK-STEP WITH THE ON-LINE
      *                              RESERVATIONS ENGINE THIS JOB
      *                              MIRRORS.  NOT TO BE "CORRECTED"
      *                              WITHOUT SYSTEMS SIGN-OFF.
      *    08/30/04   WKT  RM0119    RAISED THE MAXIMUM GUEST-COUNT
      *                              AND EXPLAIN-LIMIT HANDLED PER
      *                              RUN TO 100,000 TO MATCH THE
      *                              LARGER PROPERTIES COMING ON LINE
      *                              THIS FALL.
      *    03/11/09   RAF  RM0142    REPLACED THE OLD SEQUENTIAL
      *                              LINEAR-SEARCH SORT (SEE RMSORT
      *                              CHANGE LOG RM0001) CALL SIGNATURE
      *                              AFTER THE COUNT-THEN-TABLE CALLING
      *                              SEQUENCE WAS STANDARDIZED ACROSS
      *                              ALL RESERVATIONS-SUITE SORT CALLS.
      *    06/02/14   PVK  RM0167    REVIEWED FOR THE ANNUAL INTERNAL
      *                              AUDIT - NO LOGIC CHANGE, CHANGE
      *                              LOG AND COMMENTS BROUGHT UP TO
      *                              CURRENT DOCUMENTATION STANDARD.
      *
      ******************************************************************
      *    PARAGRAPH DIRECTORY - FOR THE NEXT PROGRAMMER WORKING AN
      *    ABEND DUMP OFF OF PARA-NAME WITHOUT A LISTING HANDY.
      *
      *    0000  MAINLINE                    0610  CLAMP-SLICE
      *    0100  OPEN-AND-READ-HEADER        0620  SUM-PREMIUM-SLICE
      *    0110  VALIDATE-HEADER             0621  ADD-PREMIUM-ITEM
      *    0150  COMPUTE-MIN                 0630  SUM-ECONOMY-SLICE
      *    0160  COMPUTE-MAX0                0631  ADD-ECONOMY-ITEM
      *    0200  SCAN-GUEST-FILE             0700  WRITE-SUMMARY
      *    0210  READ-AND-CLASSIFY           0800  BUILD-EXPLANATION
      *    0220  CLASSIFY-GUEST              0900  WRITE-EXPLANATION
      *    0300  SORT-CANDIDATES             0920  WRITE-PREMIUM-SLICE
      *    0400  DIRECT-ALLOCATION           0921  WRITE-PREMIUM-ITEM
      *    0500  COMPUTE-UPGRADES            0930  WRITE-ECONOMY-SLICE
      *    0600  COMPUTE-REVENUE             0931  WRITE-ECONOMY-ITEM
      *                                      9700  OPEN-FILES
      *                                      9800  CLOSE-FILES
      *                                      1000  ERROR-RTN
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
      *--- STANDARD SHOP BOILERPLATE.  THIS JOB PRODUCES NO PRINTED
      *--- REPORT SO C01/TOP-OF-FORM IS NEVER ACTUALLY USED, BUT
      *--- EVERY BATCH PROGRAM IN THE SUITE CARRIES IT FOR WHEN A
      *--- PRINTED EXCEPTION LISTING GETS ADDED LATER.
      *--- UPSI-0 IS THE OPERATOR-SET PARAMETER SWITCH READ OFF THE
      *--- UPSI PARM CARD AT STEP START - NO OPERATOR OVERRIDE IS
      *--- DEFINED FOR THIS JOB TODAY, BUT THE SWITCH GROUP IS
      *--- DECLARED SO ONE CAN BE WIRED IN WITHOUT A NEW COPY OF THE
      *--- JCL PROC.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS WS-UPSI-0-ON
                  OFF STATUS IS WS-UPSI-0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *--- INPUT.  ONE PHYSICAL FILE CARRIES BOTH THE HEADER RECORD
      *--- AND THE GUEST-PRICE DETAIL RECORDS THAT FOLLOW IT - THE
      *--- HEADER IS READ BY 0100, THE REMAINING RECORDS ARE READ ONE
      *--- AT A TIME BY 0210 UNTIL AT-END OR WS-GUEST-COUNT IS HIT.
           SELECT RM-REQUEST-FILE
                  ASSIGN       TO RMREQIN
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE  IS SEQUENTIAL
                  FILE STATUS  IS RM-REQIN-STATUS.

      *--- OUTPUT.  ONE SUMMARY RECORD PER RUN - COUNTS AND DOLLAR
      *--- TOTALS ONLY, NO GUEST-LEVEL DETAIL.  PICKED UP BY THE
      *--- NIGHTLY REPORT DECK THAT FEEDS THE FRONT DESK.
           SELECT RM-SUMMARY-FILE
                  ASSIGN       TO RMSUMOUT
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE  IS SEQUENTIAL
                  FILE STATUS  IS RM-SUMOUT-STATUS.

      *--- OUTPUT.  ONE EXPLANATION HEADER RECORD FOLLOWED BY UP TO
      *--- FIVE GROUPS OF GUEST-PRICE LINE-ITEM RECORDS (SEE 0900
      *--- BELOW) - THE AUDIT TRAIL THE FRONT DESK USES TO ANSWER
      *--- "WHY DID THIS GUEST NOT GET A PREMIUM ROOM."
           SELECT RM-EXPLAIN-FILE
                  ASSIGN       TO RMEXPOUT
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE  IS SEQUENTIAL
                  FILE STATUS  IS RM-EXPOUT-STATUS.

       DATA DIVISION.
       FILE SECTION.
      ******************************************************************
      *    THREE FILES, ALL 80-BYTE FIXED-BLOCK SEQUENTIAL, SAME
      *    RECORD WIDTH AS EVERY OTHER CARD-IMAGE FILE THIS SHOP HAS
      *    EVER WRITTEN - ONE INPUT (THE ALLOCATION REQUEST), TWO
      *    OUTPUT (THE SUMMARY AND THE EXPLANATION/AUDIT TRAIL).
      ******************************************************************
      *--- REQUEST HEADER / GUEST-PRICE DETAIL LAYOUT.  THE FIRST
      *--- RECORD ON THE FILE IS ALWAYS THE HEADER (ROOM COUNTS AND
      *--- EXPLAIN-LIMIT); EVERY RECORD AFTER IT IS ONE GUEST'S OFFER
      *--- PRICE.  SEE RMGSTREC FOR THE FULL FIELD BREAKOUT.
       FD  RM-REQUEST-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RM-REQUEST-HEADER.
           COPY RMGSTREC.

      *--- ALLOCATION-SUMMARY LAYOUT - ROOM-USAGE AND REVENUE TOTALS
      *--- ONLY.  SEE RMSUMREC.
       FD  RM-SUMMARY-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RM-SUMMARY-RECORD.
           COPY RMSUMREC.

      *--- ALLOCATION-EXPLANATION LAYOUT - THE HEADER COUNTS RECORD
      *--- AND THE GUEST-PRICE LINE-ITEM RECORD THAT REDEFINES THE
      *--- SAME 80-BYTE AREA.  SEE RMEXPREC.
       FD  RM-EXPLAIN-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RM-EXPLANATION-RECORD.
           COPY RMEXPREC.

       WORKING-STORAGE SECTION.
      ******************************************************************
      *    WORKING-STORAGE LAYOUT, TOP TO BOTTOM -
      *        77-LEVEL SCRATCH ITEMS (RETURN CODE, LOOP SUBSCRIPTS)
      *        WS-UPSI-SWITCHES   - SHOP BOILERPLATE, UNUSED HERE
      *        WS-FILE-STATUS-CODES - ONE PAIR PER SELECTED FILE
      *        WS-SWITCHES        - EOF / VALID / UPGRADE-ELIGIBLE
      *        WS-MESSAGES        - PARA-NAME AND THE REJECT MESSAGE
      *        WS-REQUEST-FIELDS  - HEADER FIELDS, COPIED TO COMP
      *        WS-SUBSCRIPTS      - THE [LO,HI) SLICE WINDOW
      *        WS-COUNTS          - RUN-WIDE ALLOCATION COUNTS
      *        WS-MIN-MAX-WORK    - SCRATCH FOR THE 0150/0160 HELPERS
      *        WS-MONEY-WORK      - REVENUE ACCUMULATORS
      *        WS-PREMIUM-TABLE / WS-ECONOMY-TABLE - SORTED CANDIDATES
      ******************************************************************
      *--- STANDALONE SCRATCH ITEMS, SAME HABIT AS THE OLD REDEMPTION
      *--- RUN - A HANDFUL OF LOOP SUBSCRIPTS AND THE JOB RETURN CODE
      *--- NEVER NEEDED THEIR OWN GROUP, SO THEY STAY AT 77-LEVEL.
       77  WS-RETURN-CD                PIC S9(4) COMP VALUE 0.
       77  WS-GUEST-SUB                PIC S9(8) COMP VALUE 0.
       77  WS-SLICE-SUB                PIC S9(8) COMP VALUE 0.

       01  WS-UPSI-SWITCHES.
           05  WS-UPSI-0-ON            PIC X(1) VALUE 'N'.
           05  WS-UPSI-0-OFF           PIC X(1) VALUE 'Y'.
           05  FILLER                  PIC X(2).

      *--- FILE-STATUS BYTES FOR ALL THREE FILES.  NONE OF THEM IS
      *--- INTERROGATED TODAY EXCEPT THE TWO 88-LEVELS BELOW - THE
      *--- REST ARE CARRIED SO A FUTURE ABEND-ANALYSIS ROUTINE HAS
      *--- SOMETHING TO DISPLAY WITHOUT A DATA DIVISION CHANGE.
       01  WS-FILE-STATUS-CODES.
      *--- "00" IS A GOOD READ/WRITE, "10" IS THE AT-END CONDITION ON
      *--- THE REQUEST FILE - BOTH TESTED IMPLICITLY VIA THE READ
      *--- STATEMENT'S AT END CLAUSE RATHER THAN THESE 88-LEVELS,
      *--- WHICH ARE KEPT FOR THE DUMP READER'S BENEFIT.
           05  RM-REQIN-STATUS         PIC X(2) VALUE SPACES.
               88  RM-REQIN-OK         VALUE "00".
               88  RM-REQIN-EOF        VALUE "10".
           05  RM-SUMOUT-STATUS        PIC X(2) VALUE SPACES.
               88  RM-SUMOUT-OK        VALUE "00".
           05  RM-EXPOUT-STATUS        PIC X(2) VALUE SPACES.
               88  RM-EXPOUT-OK        VALUE "00".
           05  FILLER                  PIC X(2).

      *--- JOB-WIDE CONDITION SWITCHES.  ALL THREE ARE SET IN ONE
      *--- PARAGRAPH AND TESTED IN A LATER ONE, NEVER BOTH IN THE
      *--- SAME PARAGRAPH, SO KEEP THEM TOGETHER HERE RATHER THAN
      *--- LOCAL TO ANY ONE PIECE OF LOGIC.
       01  WS-SWITCHES.
      *--- SET BY 0100/0210 WHEN THE REQUEST FILE RUNS OUT OF
      *--- RECORDS; TESTED BY THE 0200 SCAN LOOP'S UNTIL CLAUSE.
           05  WS-EOF-SW               PIC X(1) VALUE "N".
               88  WS-END-OF-REQUEST-FILE    VALUE "Y".
      *--- SET TO "N" BY 0100/0110 ON ANY HEADER REJECT; TESTED BY
      *--- 0000-MAINLINE'S TWO GO-TO BRANCHES TO 1000-ERROR-RTN.
           05  WS-VALID-SW             PIC X(1) VALUE "Y".
               88  RM-REQUEST-VALID          VALUE "Y".
      *--- SET BY 0500 WHEN BUSINESS RULE 6'S UPGRADE CONDITION IS
      *--- MET; TESTED BY 0600 TO DECIDE HOW USAGE-ECONOMY IS COUNTED.
           05  WS-UPGRADE-ELIGIBLE-SW  PIC X(1) VALUE "N".
               88  WS-UPGRADE-ELIGIBLE       VALUE "Y".
           05  FILLER                  PIC X(1).

      *--- PARA-NAME IS STAMPED AT THE TOP OF EVERY PARAGRAPH BELOW
      *--- SO AN ABEND DUMP SHOWS WHICH STEP WAS RUNNING WITHOUT
      *--- NEEDING A CORE-DUMP TRACE.  RM-REQUEST-ERROR-MSG CARRIES
      *--- THE REJECT REASON FROM 0100/0110 THROUGH TO THE DISPLAY
      *--- IN 1000-ERROR-RTN.
       01  WS-MESSAGES.
           05  PARA-NAME               PIC X(40) VALUE SPACES.
           05  RM-REQUEST-ERROR-MSG    PIC X(60) VALUE SPACES.
           05  FILLER                  PIC X(04).

      *--- REQUEST HEADER, COPIED TO WORKING STORAGE AS COMP FIELDS
      *--- THE MOMENT THE HEADER RECORD IS READ SO THE BINARY
      *--- SUBSCRIPTS AND COUNTERS BELOW NEVER TOUCH A DISPLAY ITEM.
       01  WS-REQUEST-FIELDS.
      *--- HOW MANY PREMIUM ROOMS ARE AVAILABLE TO FILL TONIGHT.
           05  WS-PREMIUM-ROOMS        PIC S9(8) COMP VALUE 0.
      *--- HOW MANY ECONOMY ROOMS ARE AVAILABLE TO FILL TONIGHT.
           05  WS-ECONOMY-ROOMS        PIC S9(8) COMP VALUE 0.
      *--- HOW MANY GUEST-PRICE DETAIL RECORDS FOLLOW THE HEADER -
      *--- DRIVES THE 0200 SCAN LOOP'S VARYING CLAUSE.
           05  WS-GUEST-COUNT          PIC S9(8) COMP VALUE 0.
      *--- MAX GUEST-PRICE LINES PER CATEGORY IN THE EXPLANATION
      *--- FILE - CLAMPED NON-NEGATIVE BY 0110, USED ONLY BY 0900.
           05  WS-EXPLAIN-LIMIT        PIC S9(8) COMP VALUE 0.
           05  FILLER                  PIC X(04).

      *--- "SLICE" BOUNDS, SET BY 0600/0900 AND CLAMPED BY 0610
      *--- BEFORE EVERY SUMMATION OR LINE-ITEM WRITE LOOP.  WS-SLICE-
      *--- START IS THE 1-ORIGIN SUBSCRIPT THE VARYING CLAUSES ACTUALLY
      *--- STEP FROM - LO/HI ARE KEPT AS A 0-ORIGIN [LO,HI) WINDOW TO
      *--- MATCH HOW THE ORIGINAL ON-LINE ENGINE DESCRIBES THE SAME
      *--- BOUNDS, SO THE TWO STAY EASY TO COMPARE SIDE BY SIDE.
       01  WS-SUBSCRIPTS.
           05  WS-SLICE-LO             PIC S9(8) COMP VALUE 0.
           05  WS-SLICE-HI             PIC S9(8) COMP VALUE 0.
           05  WS-SLICE-MAX            PIC S9(8) COMP VALUE 0.
           05  WS-SLICE-START          PIC S9(8) COMP VALUE 0.
           05  FILLER                  PIC X(04).

      *--- RUN-WIDE COUNTS, CARRIED IN WORKING STORAGE THROUGH ALL OF
      *--- 0200 THROUGH 0900 RATHER THAN BEING RE-DERIVED EACH TIME
      *--- THEY ARE NEEDED.  MOST FEED BOTH THE SUMMARY RECORD (0700)
      *--- AND THE EXPLANATION RECORD (0800).
       01  WS-COUNTS.
           05  WS-PREMIUM-CANDIDATES   PIC S9(8) COMP VALUE 0.
           05  WS-ECONOMY-CANDIDATES   PIC S9(8) COMP VALUE 0.
      *--- ROOMS FILLED DIRECTLY FROM THE PREMIUM CANDIDATE LIST,
      *--- BEFORE ANY UPGRADE IS CONSIDERED - BUSINESS RULE 5.
           05  WS-DIRECT-PREMIUM       PIC S9(8) COMP VALUE 0.
      *--- PREMIUM ROOMS LEFT OVER AFTER DIRECT ALLOCATION - THE
      *--- SUPPLY SIDE OF THE UPGRADE TEST IN BUSINESS RULE 6.
           05  WS-FREE-PREMIUM         PIC S9(8) COMP VALUE 0.
           05  WS-UPGRADES             PIC S9(8) COMP VALUE 0.
           05  WS-USAGE-PREMIUM        PIC S9(8) COMP VALUE 0.
           05  WS-USAGE-ECONOMY        PIC S9(8) COMP VALUE 0.
      *--- SEE THE RM0103 CHANGE-LOG ENTRY AND THE NOTE IN 0800 BELOW
      *--- BEFORE TOUCHING THIS FIELD OR ITS ECONOMY COUNTERPART.
           05  WS-REJECTED-PREMIUM-COUNT  PIC S9(8) COMP VALUE 0.
           05  FILLER                  PIC X(04).

      *--- SCRATCH PAIR FOR THE SHARED 0150/0160 MIN/MAX HELPERS.
      *--- EVERY CALLER MOVES ITS TWO OPERANDS IN HERE, PERFORMS THE
      *--- HELPER THRU ITS EXIT, AND PICKS THE ANSWER BACK UP OUT OF
      *--- WS-MIN-RESULT OR WS-MAX-RESULT - NO PARAMETER PASSING, THE
      *--- SAME WAY THIS SHOP HAS ALWAYS WRITTEN A ONE-OFF COMPARE.
       01  WS-MIN-MAX-WORK.
           05  WS-MIN-A                PIC S9(8) COMP VALUE 0.
           05  WS-MIN-B                PIC S9(8) COMP VALUE 0.
           05  WS-MIN-RESULT           PIC S9(8) COMP VALUE 0.
           05  WS-MAX-A                PIC S9(8) COMP VALUE 0.
           05  WS-MAX-RESULT            PIC S9(8) COMP VALUE 0.
           05  FILLER                  PIC X(04).

      *--- REVENUE ACCUMULATORS.  PACKED DECIMAL SINCE RM0033 (SEE
      *--- CHANGE LOG) - A ZONED ACCUMULATOR DRIFTED A PENNY OR TWO
      *--- ON THE LARGEST PROPERTIES' GUEST LISTS AND THIS WAS THE
      *--- SHOP'S STANDARD FIX FOR THAT CLASS OF PROBLEM.
       01  WS-MONEY-WORK.
           05  WS-REVENUE-PREMIUM      PIC S9(9)V9(2) COMP-3 VALUE 0.
           05  WS-REVENUE-ECONOMY      PIC S9(9)V9(2) COMP-3 VALUE 0.
      *--- RUNNING TOTAL FOR WHICHEVER SLICE 0620/0630 IS CURRENTLY
      *--- SUMMING - RESET TO ZERO AT THE TOP OF EACH OF THOSE TWO
      *--- PARAGRAPHS BEFORE THE ADD LOOP STARTS.
           05  WS-SLICE-SUM            PIC S9(9)V9(2) COMP-3 VALUE 0.
           05  FILLER                  PIC X(04).

      *--- RETAINED PREMIUM CANDIDATES.  RULE OF THUMB (SEE RM0001
      *--- DESIGN NOTE IN THE JOB FOLDER) IS "KEEP THEM ALL, SORT
      *--- ONCE, TAKE WHAT YOU NEED" RATHER THAN A RUNNING TOP-K
      *--- HEAP - SIMPLER TO MAINTAIN AND THE GUEST LISTS ARE NEVER
      *--- BIG ENOUGH FOR IT TO MATTER.
      *--- NO FILLER FOLLOWS THIS OCCURS DEPENDING ON CLAUSE - THE
      *--- COMPILER REQUIRES THE VARIABLE-LENGTH ITEM TO BE THE LAST
      *--- THING IN ITS RECORD, SO THIS 01 IS AN EXCEPTION TO THE
      *--- SHOP'S USUAL "PAD EVERY GROUP" HABIT, NOT AN OVERSIGHT.
       01  WS-PREMIUM-TABLE.
           05  WS-PREMIUM-PRICE        PIC S9(7)V9(2) COMP-3
                                        OCCURS 0 TO 100000 TIMES
                                        DEPENDING ON
                                        WS-PREMIUM-CANDIDATES.

      *--- SAME ODO EXCEPTION AS WS-PREMIUM-TABLE ABOVE.
       01  WS-ECONOMY-TABLE.
           05  WS-ECONOMY-PRICE        PIC S9(7)V9(2) COMP-3
                                        OCCURS 0 TO 100000 TIMES
                                        DEPENDING ON
                                        WS-ECONOMY-CANDIDATES.

      ******************************************************************
      *    NOTE TO MAINTAINER - ALL OFFER PRICES AND REVENUE TOTALS
      *    IN THIS PROGRAM ARE TWO-DECIMAL DOLLARS-AND-CENTS, NEVER
      *    ROUNDED (EVERY MOVE BELOW IS BETWEEN EQUAL-SCALE S9(N)V99
      *    FIELDS), AND NEVER CURRENCY-EDITED UNTIL A REPORT WRITER
      *    PICKS UP THE OUTPUT FILES - THIS PROGRAM ITSELF PRINTS
      *    NOTHING.
      ******************************************************************
       PROCEDURE DIVISION.

      ******************************************************************
      *    0000  -  MAINLINE.  ONE PASS THROUGH THE WHOLE REQUEST -
      *    OPEN, VALIDATE, SCAN, SORT, ALLOCATE, REPORT, CLOSE.  EACH
      *    STEP IS A SEPARATE PERFORM THRU SO THE PARAGRAPH NUMBERS
      *    LINE UP ONE-FOR-ONE WITH THE STEPS OF THE NIGHTLY ALLOCATION
      *    RUN, IN THE ORDER THEY HAPPEN ON THE FLOOR.
      *    THE TWO VALIDATION STEPS TEST THEIR OWN RESULT AND GO TO
      *    1000-ERROR-RTN ON A REJECT - THE SAME FUNNEL HABIT THE
      *    SHOP HAS USED SINCE THE GENERAL LEDGER DAYS, NOT A
      *    STRUCTURED IF/ELSE WRAPPED AROUND THE REST OF THE JOB.
      ******************************************************************
       0000-MAINLINE.
           PERFORM 0100-OPEN-AND-READ-HEADER THRU 0100-EXIT.
      *--- RETURN-CD -1: REQUEST FILE WAS COMPLETELY EMPTY - NO
      *--- HEADER RECORD TO READ AT ALL.
           IF NOT RM-REQUEST-VALID
               MOVE -1 TO WS-RETURN-CD
               GO TO 1000-ERROR-RTN.

           PERFORM 0110-VALIDATE-HEADER THRU 0110-EXIT.
      *--- RETURN-CD -2: A HEADER RECORD WAS PRESENT BUT ONE OF ITS
      *--- NUMERIC FIELDS FAILED THE CLASS TEST IN 0110.
           IF NOT RM-REQUEST-VALID
               MOVE -2 TO WS-RETURN-CD
               GO TO 1000-ERROR-RTN.

           PERFORM 0200-SCAN-GUEST-FILE THRU 0200-EXIT.
           PERFORM 0300-SORT-CANDIDATES THRU 0300-EXIT.
           PERFORM 0400-DIRECT-ALLOCATION THRU 0400-EXIT.
           PERFORM 0500-COMPUTE-UPGRADES THRU 0500-EXIT.
           PERFORM 0600-COMPUTE-REVENUE THRU 0600-EXIT.
           PERFORM 0700-WRITE-SUMMARY THRU 0700-EXIT.
           PERFORM 0800-BUILD-EXPLANATION THRU 0800-EXIT.
           PERFORM 0900-WRITE-EXPLANATION THRU 0900-EXIT.
           MOVE ZERO TO WS-RETURN-CD.
           PERFORM 9800-CLOSE-FILES THRU 9800-EXIT.
           GOBACK.

      ******************************************************************
      *    0100  -  OPEN FILES, READ THE REQUEST HEADER.
      *              HEADER COUNTS MUST BE NUMERIC AND IN RANGE BEFORE
      *              ANYTHING ELSE RUNS - SEE RM0033 IN THE CHANGE LOG.
      ******************************************************************
       0100-OPEN-AND-READ-HEADER.
           MOVE "0100-OPEN-AND-READ-HEADER" TO PARA-NAME.
           PERFORM 9700-OPEN-FILES THRU 9700-EXIT.
      *--- THE HEADER IS ALWAYS RECORD 1 OF THE REQUEST FILE.  AN
      *--- EMPTY FILE IS THE ONLY WAY THIS READ CAN HIT AT END - A
      *--- ONE-HEADER, ZERO-GUEST REQUEST IS STILL A VALID HEADER
      *--- RECORD AND DOES NOT COME THROUGH THIS AT END PATH.
           READ RM-REQUEST-FILE
               AT END
                   MOVE "Y" TO WS-EOF-SW
                   MOVE "N" TO WS-VALID-SW
                   MOVE "REQUEST FILE EMPTY - NO HEADER RECORD"
                       TO RM-REQUEST-ERROR-MSG
           END-READ.
       0100-EXIT.
           EXIT.

      *--- HEADER NUMERIC-CLASS AND RANGE CHECKS.  NOTHING HERE
      *--- TOUCHES THE GUEST-PRICE DETAIL RECORDS - THOSE ARE A
      *--- SEPARATE CONCERN HANDLED RECORD BY RECORD IN 0210/0220.
       0110-VALIDATE-HEADER.
           MOVE "0110-VALIDATE-HEADER" TO PARA-NAME.
      *--- ALL FOUR HEADER FIELDS MUST BE NUMERIC OR THE WHOLE
      *--- REQUEST IS REJECTED - THERE IS NO "FIX UP THE BAD FIELD
      *--- AND CONTINUE" PATH, THE SAME AS EVERY OTHER HEADER-DRIVEN
      *--- BATCH JOB IN THE RESERVATIONS SUITE.
           IF NOT RM-PREMIUM-ROOMS NUMERIC
                   OR NOT RM-ECONOMY-ROOMS NUMERIC
                   OR NOT RM-GUEST-COUNT NUMERIC
                   OR NOT RM-EXPLAIN-LIMIT NUMERIC
               MOVE "N" TO WS-VALID-SW
               MOVE "MALFORMED REQUEST HEADER - NON-NUMERIC FIELD"
                   TO RM-REQUEST-ERROR-MSG
      *--- PREMIUM-ROOMS AND ECONOMY-ROOMS ARE UNSIGNED PIC 9(06) IN
      *--- THE FILE LAYOUT, SO A NEGATIVE COUNT CANNOT ARRIVE OVER
      *--- THIS FILE; THE NUMERIC-CLASS TEST ABOVE IS THE PRACTICAL
      *--- EQUIVALENT OF THE ORIGINAL ENGINE'S "ROOMS < 0" REJECT FOR
      *--- A FIXED-WIDTH UNSIGNED CARD-IMAGE RECORD.
           ELSE
      *--- GOOD HEADER - MOVE EVERY FIELD INTO ITS COMP WORKING-
      *--- STORAGE COUNTERPART BEFORE ANYTHING DOWNSTREAM TOUCHES IT.
               MOVE RM-PREMIUM-ROOMS TO WS-PREMIUM-ROOMS
               MOVE RM-ECONOMY-ROOMS TO WS-ECONOMY-ROOMS
               MOVE RM-GUEST-COUNT   TO WS-GUEST-COUNT
               MOVE RM-EXPLAIN-LIMIT TO WS-EXPLAIN-LIMIT
      *--- EXPLAIN-LIMIT IS SIGNED IN THE COPYBOOK EVEN THOUGH THE
      *--- BUSINESS NEVER SENDS A NEGATIVE ONE ON PURPOSE - CLAMP IT
      *--- TO ZERO RATHER THAN REJECT THE WHOLE REQUEST OVER IT.
               IF WS-EXPLAIN-LIMIT < 0
                   MOVE 0 TO WS-EXPLAIN-LIMIT
               END-IF
           END-IF.
       0110-EXIT.
           EXIT.

      ******************************************************************
      *    0200  -  SCAN THE GUEST LIST ONCE, CLASSIFYING EACH INTO
      *              THE PREMIUM OR ECONOMY CANDIDATE TABLE BY WHERE
      *              THE GUEST'S OFFER PRICE FALLS AGAINST THE $100.00
      *              CUTOFF.
      *              A SINGLE PASS IS ENOUGH - NEITHER TABLE NEEDS TO
      *              BE IN ANY PARTICULAR ORDER YET, THAT COMES LATER
      *              IN 0300.
      ******************************************************************
       0200-SCAN-GUEST-FILE.
           MOVE "0200-SCAN-GUEST-FILE" TO PARA-NAME.
      *--- BOTH CANDIDATE COUNTS START AT ZERO EVERY RUN - THIS IS A
      *--- SINGLE-REQUEST JOB STEP, NO CARRY-FORWARD FROM A PRIOR RUN.
           MOVE 0 TO WS-PREMIUM-CANDIDATES.
           MOVE 0 TO WS-ECONOMY-CANDIDATES.
           PERFORM 0210-READ-AND-CLASSIFY
               VARYING WS-GUEST-SUB FROM 1 BY 1
               UNTIL WS-GUEST-SUB > WS-GUEST-COUNT
                  OR WS-END-OF-REQUEST-FILE.
       0200-EXIT.
           EXIT.

      *--- ONE READ PER GUEST.  A BLANK ALPHA REDEFINITION OF THE
      *--- PRICE FIELD (RM-GUEST-PRICE-ALPHA) MARKS A SHORT OR
      *--- MISSING DETAIL RECORD - SUCH A RECORD IS SKIPPED RATHER
      *--- THAN REJECTING THE WHOLE REQUEST, SINCE THE HEADER'S
      *--- GUEST-COUNT ALREADY FIXES HOW MANY READS WILL HAPPEN.
       0210-READ-AND-CLASSIFY.
           READ RM-REQUEST-FILE
               AT END
                   MOVE "Y" TO WS-EOF-SW
           END-READ.
           IF NOT WS-END-OF-REQUEST-FILE
               IF RM-GUEST-PRICE-ALPHA NOT = SPACES
                   PERFORM 0220-CLASSIFY-GUEST THRU 0220-EXIT
               END-IF
           END-IF.

      *--- BUSINESS RULE 1/2 CUTOFF: $100.00 AND UP IS A PREMIUM
      *--- OFFER, ANYTHING UNDER IT IS ECONOMY.  EACH CANDIDATE IS
      *--- APPENDED TO ITS TABLE IN THE ORDER READ - THE TABLES ARE
      *--- PUT INTO DESCENDING PRICE ORDER LATER, BY 0300, NOT HERE.
       0220-CLASSIFY-GUEST.
           IF RM-GUEST-OFFER-PRICE >= 100.00
               ADD 1 TO WS-PREMIUM-CANDIDATES
               MOVE RM-GUEST-OFFER-PRICE
                   TO WS-PREMIUM-PRICE(WS-PREMIUM-CANDIDATES)
           ELSE
               ADD 1 TO WS-ECONOMY-CANDIDATES
               MOVE RM-GUEST-OFFER-PRICE
                   TO WS-ECONOMY-PRICE(WS-ECONOMY-CANDIDATES)
           END-IF.
       0220-EXIT.
           EXIT.

      ******************************************************************
      *    0300  -  SORT EACH CANDIDATE TABLE DESCENDING BY OFFER
      *              PRICE.  BUSINESS RULES 4 AND 10.
      *    RMSORT IS A SEPARATELY COMPILED SUBPROGRAM (SEE ITS OWN
      *    CHANGE LOG) - IT IS CALLED BY REFERENCE, SO IT SORTS
      *    WS-PREMIUM-TABLE/WS-ECONOMY-TABLE IN PLACE AND RETURNS
      *    NOTHING OF ITS OWN; THE COUNT PARAMETER TELLS IT HOW MANY
      *    OF THE OCCURS DEPENDING ON ENTRIES ARE ACTUALLY IN USE.
      ******************************************************************
      *--- CALLED ONCE PER NON-EMPTY CANDIDATE TABLE, PASSING THE
      *--- CANDIDATE COUNT AHEAD OF THE TABLE ITSELF SO RMSORT'S
      *--- OCCURS DEPENDING ON CLAUSE HAS A VALUE TO WORK FROM.  A
      *--- ZERO-CANDIDATE TABLE IS SKIPPED OUTRIGHT - NOTHING TO SORT
      *--- AND AN OCCURS 0 TIMES TABLE IS NOT A SAFE CALL ARGUMENT.
       0300-SORT-CANDIDATES.
           MOVE "0300-SORT-CANDIDATES" TO PARA-NAME.
      *--- CALL BY LITERAL NAME, NOT BY A PROGRAM-ID VARIABLE -
      *--- RMSORT IS STATICALLY LINKED INTO THIS LOAD MODULE AT BIND
      *--- TIME, THE SAME AS EVERY OTHER SUBPROGRAM IN THE SUITE.
           IF WS-PREMIUM-CANDIDATES > 0
               CALL "RMSORT" USING WS-PREMIUM-CANDIDATES,
                   WS-PREMIUM-TABLE
           END-IF.
      *--- SAME CALL, SAME SUBPROGRAM, AGAINST THE ECONOMY TABLE.
           IF WS-ECONOMY-CANDIDATES > 0
               CALL "RMSORT" USING WS-ECONOMY-CANDIDATES,
                   WS-ECONOMY-TABLE
           END-IF.
       0300-EXIT.
           EXIT.

      ******************************************************************
      *    0400  -  DIRECT PREMIUM ALLOCATION.  BUSINESS RULE 5.
      *    THE HOTEL CANNOT HAND OUT MORE PREMIUM ROOMS THAN IT HAS
      *    PREMIUM CANDIDATES, AND CANNOT HAND OUT MORE THAN THE
      *    HEADER SAYS ARE AVAILABLE - DIRECT-PREMIUM IS SIMPLY THE
      *    SMALLER OF THE TWO.  WHATEVER PREMIUM SUPPLY IS LEFT OVER
      *    (FREE-PREMIUM) IS THE UPGRADE POOL FOR 0500 BELOW.
      ******************************************************************
       0400-DIRECT-ALLOCATION.
           MOVE "0400-DIRECT-ALLOCATION" TO PARA-NAME.
           MOVE WS-PREMIUM-ROOMS TO WS-MIN-A.
           MOVE WS-PREMIUM-CANDIDATES TO WS-MIN-B.
           PERFORM 0150-COMPUTE-MIN THRU 0150-EXIT.
           MOVE WS-MIN-RESULT TO WS-DIRECT-PREMIUM.
      *--- FREE-PREMIUM CANNOT GO NEGATIVE - IF CANDIDATES EXCEEDED
      *--- ROOMS, DIRECT-PREMIUM WAS CLAMPED TO ROOMS ABOVE, SO THIS
      *--- SUBTRACTION ALWAYS LANDS AT ZERO OR BETTER.
           COMPUTE WS-FREE-PREMIUM =
               WS-PREMIUM-ROOMS - WS-DIRECT-PREMIUM.
       0400-EXIT.
           EXIT.

      ******************************************************************
      *    0500  -  UPGRADE COMPUTATION.  BUSINESS RULE 6.
      *    AN ECONOMY GUEST IS ONLY UPGRADED WHEN BOTH HALVES OF THE
      *    RULE HOLD AT ONCE - SOME PREMIUM SUPPLY IS STILL FREE
      *    AFTER DIRECT ALLOCATION, AND THE ECONOMY CANDIDATE LIST IS
      *    LONGER THAN THE NUMBER OF ECONOMY ROOMS ON HAND (I.E.
      *    SOME ECONOMY GUEST WOULD OTHERWISE BE TURNED AWAY).  THE
      *    NUMBER ACTUALLY UPGRADED IS THE SMALLER OF THE FREE
      *    PREMIUM SUPPLY AND THAT ECONOMY OVERFLOW COUNT.
      ******************************************************************
       0500-COMPUTE-UPGRADES.
           MOVE "0500-COMPUTE-UPGRADES" TO PARA-NAME.
           IF WS-FREE-PREMIUM > 0
                   AND WS-ECONOMY-CANDIDATES > WS-ECONOMY-ROOMS
               MOVE "Y" TO WS-UPGRADE-ELIGIBLE-SW
               MOVE WS-FREE-PREMIUM TO WS-MIN-A
               COMPUTE WS-MIN-B =
                   WS-ECONOMY-CANDIDATES - WS-ECONOMY-ROOMS
               PERFORM 0150-COMPUTE-MIN THRU 0150-EXIT
               MOVE WS-MIN-RESULT TO WS-UPGRADES
           ELSE
      *--- EITHER NO PREMIUM SUPPLY IS FREE OR THE ECONOMY LIST
      *--- ISN'T LONG ENOUGH TO OVERFLOW ROOMS - NO UPGRADE THIS RUN.
               MOVE "N" TO WS-UPGRADE-ELIGIBLE-SW
               MOVE 0 TO WS-UPGRADES
           END-IF.
       0500-EXIT.
           EXIT.

      ******************************************************************
      *    0600  -  ROOM USAGE AND REVENUE.  BUSINESS RULES 7, 8, 9.
      *    USAGE-PREMIUM IS ALWAYS DIRECT-PREMIUM PLUS WHATEVER GOT
      *    UPGRADED.  USAGE-ECONOMY DEPENDS ON WHETHER AN UPGRADE
      *    RAN THIS TIME - IF IT DID, EVERY ECONOMY ROOM IS FULL (THE
      *    UPGRADE ONLY FIRES WHEN THE ECONOMY LIST OVERFLOWS ROOMS);
      *    IF IT DIDN'T, USAGE-ECONOMY IS THE SMALLER OF ROOMS AND
      *    CANDIDATES, SAME SHAPE AS THE PREMIUM-SIDE RULE IN 0400.
      ******************************************************************
       0600-COMPUTE-REVENUE.
           MOVE "0600-COMPUTE-REVENUE" TO PARA-NAME.
           IF WS-UPGRADE-ELIGIBLE
               MOVE WS-ECONOMY-ROOMS TO WS-USAGE-ECONOMY
           ELSE
               MOVE WS-ECONOMY-ROOMS TO WS-MIN-A
               MOVE WS-ECONOMY-CANDIDATES TO WS-MIN-B
               PERFORM 0150-COMPUTE-MIN THRU 0150-EXIT
               MOVE WS-MIN-RESULT TO WS-USAGE-ECONOMY
           END-IF.
      *--- EVERY PREMIUM ROOM FILLED THIS RUN IS EITHER A DIRECT
      *--- ALLOCATION OR AN UPGRADE - THERE IS NO THIRD SOURCE.
           COMPUTE WS-USAGE-PREMIUM = WS-DIRECT-PREMIUM + WS-UPGRADES.

      *--- REVENUE-PREMIUM = DIRECT PREMIUM SLICE + UPGRADED ECONOMY
      *--- SLICE (UPGRADED GUESTS KEEP THEIR OWN OFFERED PRICE).
      *--- FIRST HALF: THE DIRECT-PREMIUM GUESTS, PREMIUM TABLE
      *--- POSITIONS 1 THROUGH WS-DIRECT-PREMIUM.
           MOVE 0 TO WS-SLICE-LO.
           MOVE WS-DIRECT-PREMIUM TO WS-SLICE-HI.
           MOVE WS-PREMIUM-CANDIDATES TO WS-SLICE-MAX.
           PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
           COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
           PERFORM 0620-SUM-PREMIUM-SLICE THRU 0620-EXIT.
           MOVE WS-SLICE-SUM TO WS-REVENUE-PREMIUM.

      *--- SECOND HALF: THE UPGRADED ECONOMY GUESTS, ECONOMY TABLE
      *--- POSITIONS 1 THROUGH WS-UPGRADES - THE HIGHEST-PRICED
      *--- ECONOMY OFFERS, SINCE THE TABLE WAS SORTED DESCENDING.
           MOVE 0 TO WS-SLICE-LO.
           MOVE WS-UPGRADES TO WS-SLICE-HI.
           MOVE WS-ECONOMY-CANDIDATES TO WS-SLICE-MAX.
           PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
           COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
           PERFORM 0630-SUM-ECONOMY-SLICE THRU 0630-EXIT.
           ADD WS-SLICE-SUM TO WS-REVENUE-PREMIUM.

      *--- REVENUE-ECONOMY = THE ECONOMY SLICE THAT FOLLOWS THE
      *--- UPGRADED GUESTS IN THE SORTED ECONOMY TABLE.
           MOVE WS-UPGRADES TO WS-SLICE-LO.
           COMPUTE WS-SLICE-HI = WS-UPGRADES + WS-USAGE-ECONOMY.
           MOVE WS-ECONOMY-CANDIDATES TO WS-SLICE-MAX.
           PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
           COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
           PERFORM 0630-SUM-ECONOMY-SLICE THRU 0630-EXIT.
           MOVE WS-SLICE-SUM TO WS-REVENUE-ECONOMY.
       0600-EXIT.
           EXIT.

      ******************************************************************
      *    0610-0631  -  SHARED SLICE HELPERS.  A "SLICE" IS A
      *    [LO,HI) WINDOW INTO ONE OF THE TWO SORTED CANDIDATE
      *    TABLES, ALWAYS CLAMPED TO [0, TABLE LENGTH] SO A BAD
      *    BOUND NEVER SUBSCRIPTS OFF EITHER END OF THE TABLE.
      ******************************************************************
      *--- FOUR-WAY CLAMP, APPLIED IN A FIXED ORDER SO EACH TEST CAN
      *--- ASSUME THE ONES BEFORE IT ALREADY HOLD: FIRST LO IS FLOORED
      *--- AT ZERO, THEN HI IS FLOORED AT THE (NOW-VALID) LO, THEN HI
      *--- IS CEILINGED AT THE TABLE LENGTH, THEN LO IS CEILINGED TOO
      *--- (ONLY MATTERS WHEN LO ITSELF STARTED PAST THE TABLE END).
       0610-CLAMP-SLICE.
           IF WS-SLICE-LO < 0
               MOVE 0 TO WS-SLICE-LO
           END-IF.
           IF WS-SLICE-HI < WS-SLICE-LO
               MOVE WS-SLICE-LO TO WS-SLICE-HI
           END-IF.
           IF WS-SLICE-HI > WS-SLICE-MAX
               MOVE WS-SLICE-MAX TO WS-SLICE-HI
           END-IF.
           IF WS-SLICE-LO > WS-SLICE-MAX
               MOVE WS-SLICE-MAX TO WS-SLICE-LO
           END-IF.
       0610-EXIT.
           EXIT.

      *--- SUMS WS-PREMIUM-PRICE OVER [WS-SLICE-START, WS-SLICE-HI].
      *--- CALLER SETS UP THE BOUNDS AND RUNS 0610 FIRST - THIS
      *--- PARAGRAPH JUST RESETS THE ACCUMULATOR AND DRIVES THE LOOP.
       0620-SUM-PREMIUM-SLICE.
           MOVE 0 TO WS-SLICE-SUM.
           PERFORM 0621-ADD-PREMIUM-ITEM
               VARYING WS-SLICE-SUB FROM WS-SLICE-START BY 1
               UNTIL WS-SLICE-SUB > WS-SLICE-HI.
       0620-EXIT.
           EXIT.

      *--- ONE TABLE ENTRY PER CALL - NO EXIT PARAGRAPH NEEDED SINCE
      *--- NOTHING EVER PERFORMS THIS ONE THRU ANYTHING ELSE.
       0621-ADD-PREMIUM-ITEM.
           ADD WS-PREMIUM-PRICE(WS-SLICE-SUB) TO WS-SLICE-SUM.

      *--- SAME SHAPE AS 0620 ABOVE, AGAINST THE ECONOMY TABLE.
       0630-SUM-ECONOMY-SLICE.
           MOVE 0 TO WS-SLICE-SUM.
           PERFORM 0631-ADD-ECONOMY-ITEM
               VARYING WS-SLICE-SUB FROM WS-SLICE-START BY 1
               UNTIL WS-SLICE-SUB > WS-SLICE-HI.
       0630-EXIT.
           EXIT.

       0631-ADD-ECONOMY-ITEM.
           ADD WS-ECONOMY-PRICE(WS-SLICE-SUB) TO WS-SLICE-SUM.

      ******************************************************************
      *    0700  -  PUT OUT THE ALLOCATION-SUMMARY RECORD.
      ******************************************************************
      *--- FOUR FIELDS, FOUR MOVES - RM-SUMMARY-BYTES IS A FULL-RECORD
      *--- REDEFINITION USED ONLY BY THE SANITY CHECK BELOW, WHICH
      *--- CATCHES THE CASE WHERE SOME EARLIER STEP LEFT THIS RECORD
      *--- UNTOUCHED (SHOULD NEVER HAPPEN - 0600 ALWAYS RUNS FIRST -
      *--- BUT THE CHECK IS CHEAP AND THE OLD LEDGER JOBS ALWAYS
      *--- CARRIED ONE LIKE IT BEFORE AN OUTPUT WRITE).
       0700-WRITE-SUMMARY.
           MOVE "0700-WRITE-SUMMARY" TO PARA-NAME.
           MOVE WS-USAGE-PREMIUM   TO RM-USAGE-PREMIUM.
           MOVE WS-REVENUE-PREMIUM TO RM-REVENUE-PREMIUM.
           MOVE WS-USAGE-ECONOMY   TO RM-USAGE-ECONOMY.
           MOVE WS-REVENUE-ECONOMY TO RM-REVENUE-ECONOMY.
      *--- THIS WARNING HAS NEVER ACTUALLY FIRED IN PRODUCTION - IT
      *--- IS A LEFTOVER SAFETY NET FROM THE DAYS BEFORE 0600 WAS
      *--- GUARANTEED TO RUN AHEAD OF THIS PARAGRAPH.
           IF RM-SUMMARY-BYTES = SPACES
               DISPLAY "RM0824 WARNING - SUMMARY RECORD BUILT BLANK"
           END-IF.
           WRITE RM-SUMMARY-RECORD.
       0700-EXIT.
           EXIT.

      ******************************************************************
      *    0800  -  BUILD THE ALLOCATION-EXPLANATION COUNTS.
      *              SEE RM0103 IN THE CHANGE LOG ABOVE.
      ******************************************************************
      *--- FIVE HEADER COUNTS, COPIED OUT OF THE WORKING-STORAGE
      *--- FIELDS ALREADY SET BY 0200/0400/0500/0600 ABOVE - NOTHING
      *--- NEW IS COMPUTED HERE EXCEPT THE REJECTED-PREMIUM-COUNT.
       0800-BUILD-EXPLANATION.
           MOVE "0800-BUILD-EXPLANATION" TO PARA-NAME.
           MOVE WS-PREMIUM-CANDIDATES  TO RM-PREMIUM-CANDIDATES.
           MOVE WS-ECONOMY-CANDIDATES  TO RM-ECONOMY-CANDIDATES.
           MOVE WS-UPGRADES            TO RM-UPGRADES.
           MOVE WS-DIRECT-PREMIUM      TO RM-ALLOCATED-PREMIUM-COUNT.
           MOVE WS-USAGE-ECONOMY       TO RM-ALLOCATED-ECONOMY-COUNT.

      *--- PREMIUM CANDIDATES NOT DIRECTLY ALLOCATED ARE TURNED AWAY
      *--- OUTRIGHT (UPGRADES FLOW THE OTHER DIRECTION, ECONOMY UP
      *--- INTO PREMIUM, NOT PREMIUM DOWN INTO ECONOMY) - FLOORED AT
      *--- ZERO BY 0160 SINCE DIRECT-PREMIUM CAN EQUAL CANDIDATES.
           COMPUTE WS-MAX-A = WS-PREMIUM-CANDIDATES - WS-DIRECT-PREMIUM.
           PERFORM 0160-COMPUTE-MAX0 THRU 0160-EXIT.
           MOVE WS-MAX-RESULT TO WS-REJECTED-PREMIUM-COUNT.
           MOVE WS-REJECTED-PREMIUM-COUNT TO RM-REJECTED-PREMIUM-COUNT.

      *--- RM0103: REJECTED-ECONOMY-COUNT IS CARRIED FROM THE SAME
      *--- VALUE AS REJECTED-PREMIUM-COUNT ON PURPOSE - NOT FROM
      *--- ECONOMY-CANDIDATES MINUS UPGRADES MINUS USAGE-ECONOMY.
      *--- DO NOT "CORRECT" THIS WITHOUT SYSTEMS SIGN-OFF - SEE THE
      *--- CHANGE LOG HEADER.
      *--- (CHP FOUND THIS DURING THE 2001 AUDIT AND LEFT IT ALONE
      *--- ONCE SYSTEMS CONFIRMED THE ON-LINE ENGINE DOES THE SAME
      *--- THING - THE TWO REPORTS HAVE TO TIE OUT TO EACH OTHER.)
           MOVE WS-REJECTED-PREMIUM-COUNT
               TO RM-REJECTED-ECONOMY-COUNT.~TAG:RM0103~

      *--- EXPLAIN-LIMIT-OUT IS CARRIED ON THE RECORD PURELY FOR THE
      *--- AUDIT READER'S BENEFIT - NOTHING DOWNSTREAM RECOMPUTES
      *--- FROM IT.
           MOVE WS-EXPLAIN-LIMIT TO RM-EXPLAIN-LIMIT-OUT.
       0800-EXIT.
           EXIT.

      ******************************************************************
      *    0150 / 0160  -  SHARED MIN/MAX HELPERS.  NO INTRINSIC
      *    FUNCTIONS ARE USED IN THIS SHOP'S COBOL - WE COMPARE.
      ******************************************************************
      *--- SMALLER OF WS-MIN-A/WS-MIN-B.  PLAIN IF/ELSE - NO MIN
      *--- INTRINSIC FUNCTION IN THIS SHOP'S DIALECT.
       0150-COMPUTE-MIN.
           IF WS-MIN-A < WS-MIN-B
               MOVE WS-MIN-A TO WS-MIN-RESULT
           ELSE
               MOVE WS-MIN-B TO WS-MIN-RESULT
           END-IF.
       0150-EXIT.
           EXIT.

      *--- WS-MAX-A FLOORED AT ZERO - USED WHEREVER A SUBTRACTION
      *--- MIGHT GO NEGATIVE AND A NEGATIVE COUNT MAKES NO BUSINESS
      *--- SENSE (A "REJECTED COUNT" CANNOT BE LESS THAN ZERO GUESTS).
       0160-COMPUTE-MAX0.
           IF WS-MAX-A > 0
               MOVE WS-MAX-A TO WS-MAX-RESULT
           ELSE
               MOVE 0 TO WS-MAX-RESULT
           END-IF.
       0160-EXIT.
           EXIT.

      ******************************************************************
      *    0900  -  PUT OUT THE ALLOCATION-EXPLANATION RECORD AND
      *    ITS FIVE CAPPED GUEST-PRICE LINE-ITEM GROUPS, IN THE
      *    FIXED ORDER REQUIRED BY THE AUDIT REPORT LAYOUT:
      *    UPGRADED-ECONOMY, ALLOCATED-PREMIUM, ALLOCATED-ECONOMY,
      *    REJECTED-PREMIUM, REJECTED-ECONOMY.
      ******************************************************************
      *--- THE HEADER RECORD CARRIES THE FIVE COUNTS 0800 JUST BUILT;
      *--- THE LINE-ITEM GROUPS BELOW RIDE THE SAME RECORD AREA
      *--- THROUGH ITS REDEFINES, ONE WRITE PER GUEST-PRICE LINE.
       0900-WRITE-EXPLANATION.
           MOVE "0900-WRITE-EXPLANATION" TO PARA-NAME.
           WRITE RM-EXPLANATION-RECORD.

      *--- UPGRADED-ECONOMY: ECONOMY TABLE [0, MIN(UPGRADES,LIMIT)).
      *--- THESE ARE THE HIGHEST-PRICED ECONOMY OFFERS - THE ONES
      *--- 0500 MOVED INTO A PREMIUM ROOM - CAPPED AT EXPLAIN-LIMIT
      *--- LINES SO A LARGE GUEST LIST DOESN'T FLOOD THE AUDIT FILE.
           MOVE WS-UPGRADES TO WS-MIN-A.
           MOVE WS-EXPLAIN-LIMIT TO WS-MIN-B.
           PERFORM 0150-COMPUTE-MIN THRU 0150-EXIT.
           MOVE 0 TO WS-SLICE-LO.
           MOVE WS-MIN-RESULT TO WS-SLICE-HI.
           MOVE WS-ECONOMY-CANDIDATES TO WS-SLICE-MAX.
           PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
           COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
           PERFORM 0930-WRITE-ECONOMY-SLICE THRU 0930-EXIT.

      *--- ALLOCATED-PREMIUM: PREMIUM TABLE [0, MIN(DIRECT,LIMIT)).
      *--- THE GUESTS WHO GOT A PREMIUM ROOM OUTRIGHT ON THEIR OWN
      *--- OFFER, BEFORE ANY UPGRADE WAS CONSIDERED.
           MOVE WS-DIRECT-PREMIUM TO WS-MIN-A.
           MOVE WS-EXPLAIN-LIMIT TO WS-MIN-B.
           PERFORM 0150-COMPUTE-MIN THRU 0150-EXIT.
           MOVE 0 TO WS-SLICE-LO.
           MOVE WS-MIN-RESULT TO WS-SLICE-HI.
           MOVE WS-PREMIUM-CANDIDATES TO WS-SLICE-MAX.
           PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
           COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
           PERFORM 0920-WRITE-PREMIUM-SLICE THRU 0920-EXIT.

      *--- ALLOCATED-ECONOMY: ECONOMY [UPGRADES, +MIN(USAGE,LIMIT)).
      *--- THE ECONOMY GUESTS WHO STAYED IN ECONOMY - THE SLICE
      *--- STARTS PAST THE GUESTS ALREADY COUNTED ABOVE AS UPGRADED.
           MOVE WS-USAGE-ECONOMY TO WS-MIN-A.
           MOVE WS-EXPLAIN-LIMIT TO WS-MIN-B.
           PERFORM 0150-COMPUTE-MIN THRU 0150-EXIT.
           MOVE WS-UPGRADES TO WS-SLICE-LO.
           COMPUTE WS-SLICE-HI = WS-UPGRADES + WS-MIN-RESULT.
           MOVE WS-ECONOMY-CANDIDATES TO WS-SLICE-MAX.
           PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
           COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
           PERFORM 0930-WRITE-ECONOMY-SLICE THRU 0930-EXIT.

      *--- REJECTED-PREMIUM: PREMIUM [DIRECT, DIRECT+LIMIT).  THE
      *--- PREMIUM CANDIDATES THE SORTED TABLE PUT BELOW THE CUTOFF -
      *--- THESE GUESTS OFFERED PREMIUM MONEY BUT WERE OUTBID.
           MOVE WS-DIRECT-PREMIUM TO WS-SLICE-LO.
           COMPUTE WS-SLICE-HI = WS-DIRECT-PREMIUM + WS-EXPLAIN-LIMIT.
           MOVE WS-PREMIUM-CANDIDATES TO WS-SLICE-MAX.
           PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
           COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
           PERFORM 0920-WRITE-PREMIUM-SLICE THRU 0920-EXIT.

      *--- REJECTED-ECONOMY: ECONOMY [UPGRADES+USAGE, +LIMIT).  SEE
      *--- THE RM0103 NOTE IN 0800 ABOVE - THE COUNT IN THE HEADER
      *--- RECORD DOES NOT NECESSARILY MATCH THIS SLICE'S LENGTH.
           COMPUTE WS-SLICE-LO = WS-UPGRADES + WS-USAGE-ECONOMY.
           COMPUTE WS-SLICE-HI = WS-SLICE-LO + WS-EXPLAIN-LIMIT.
           MOVE WS-ECONOMY-CANDIDATES TO WS-SLICE-MAX.
           PERFORM 0610-CLAMP-SLICE THRU 0610-EXIT.
           COMPUTE WS-SLICE-START = WS-SLICE-LO + 1.
           PERFORM 0930-WRITE-ECONOMY-SLICE THRU 0930-EXIT.
       0900-EXIT.
           EXIT.

      *--- ONE RM-EXPLAIN-LINE-RECORD PER PREMIUM-TABLE ENTRY IN THE
      *--- CALLER'S SLICE - THE SAME [START,HI] SCAN SHAPE AS THE
      *--- 0620 SUMMATION LOOP, BUT WRITING INSTEAD OF ADDING.
       0920-WRITE-PREMIUM-SLICE.
           PERFORM 0921-WRITE-PREMIUM-ITEM
               VARYING WS-SLICE-SUB FROM WS-SLICE-START BY 1
               UNTIL WS-SLICE-SUB > WS-SLICE-HI.
       0920-EXIT.
           EXIT.

       0921-WRITE-PREMIUM-ITEM.
           MOVE WS-PREMIUM-PRICE(WS-SLICE-SUB) TO RM-EXPLAIN-LINE-PRICE.
           WRITE RM-EXPLAIN-LINE-RECORD.

      *--- SAME SHAPE AS 0920, AGAINST THE ECONOMY TABLE.
       0930-WRITE-ECONOMY-SLICE.
           PERFORM 0931-WRITE-ECONOMY-ITEM
               VARYING WS-SLICE-SUB FROM WS-SLICE-START BY 1
               UNTIL WS-SLICE-SUB > WS-SLICE-HI.
       0930-EXIT.
           EXIT.

       0931-WRITE-ECONOMY-ITEM.
           MOVE WS-ECONOMY-PRICE(WS-SLICE-SUB) TO RM-EXPLAIN-LINE-PRICE.
           WRITE RM-EXPLAIN-LINE-RECORD.

      ******************************************************************
      *    9700 / 9800  -  FILE OPEN AND CLOSE.
      ******************************************************************
      *--- ALL THREE FILES OPEN TOGETHER AT THE TOP OF THE RUN - THE
      *--- TWO OUTPUT FILES ARE OPENED EVEN THOUGH NOTHING IS WRITTEN
      *--- TO THEM UNTIL AFTER VALIDATION PASSES, SO A REJECTED
      *--- REQUEST STILL LEAVES BEHIND (EMPTY) SUMMARY/EXPLAIN FILES
      *--- FOR THE JCL STEP THAT EXPECTS THEM TO EXIST.
       9700-OPEN-FILES.
           MOVE "9700-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT  RM-REQUEST-FILE.
           OPEN OUTPUT RM-SUMMARY-FILE.
           OPEN OUTPUT RM-EXPLAIN-FILE.
           DISPLAY "RM0001 ROOMALOC FILES OPEN".
       9700-EXIT.
           EXIT.

      *--- PERFORMED FROM TWO PLACES - THE NORMAL END OF
      *--- 0000-MAINLINE AND THE 1000-ERROR-RTN FUNNEL BELOW - SO
      *--- EVERY PATH OUT OF THIS PROGRAM CLOSES ALL THREE FILES
      *--- EXACTLY ONCE.
       9800-CLOSE-FILES.
           MOVE "9800-CLOSE-FILES" TO PARA-NAME.
           CLOSE RM-REQUEST-FILE.
           CLOSE RM-SUMMARY-FILE.
           CLOSE RM-EXPLAIN-FILE.
           DISPLAY "RM0001 ROOMALOC FILES CLOSED".
       9800-EXIT.
           EXIT.

      ******************************************************************
      *    1000  -  ERROR FUNNEL.  SAME HABIT THE SHOP HAS USED SINCE
      *              THE GENERAL LEDGER DAYS - EVERY REJECT TESTED IN
      *              0000-MAINLINE LANDS HERE ON A GO TO, NOT IN A
      *              DEEPER NEST OF IF'S.
      ******************************************************************
       1000-ERROR-RTN.
           MOVE "1000-ERROR-RTN" TO PARA-NAME.
      *--- WS-RETURN-CD WAS ALREADY SET BY WHICHEVER TEST IN
      *--- 0000-MAINLINE BRANCHED HERE - NOT TOUCHED AGAIN IN THIS
      *--- PARAGRAPH - AND IS PICKED UP BY THE JCL STEP'S COND TEST.
           DISPLAY "RM0001 REQUEST REJECTED - " RM-REQUEST-ERROR-MSG.
           PERFORM 9800-CLOSE-FILES THRU 9800-EXIT.
           GOBACK.
      ******************************************************************
      *    END OF PROGRAM ROOMALOC.
      ******************************************************************
