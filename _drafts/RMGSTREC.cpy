      ******************************************************************
      *    RMGSTREC  -  ROOM ALLOCATION REQUEST / GUEST RECORD COPYBOOK
      *
      *    USED BY ROOMALOC TO DESCRIBE THE INPUT REQUEST FILE.
      *    ONE RUN = ONE HEADER RECORD (RM-REQUEST-HEADER) FOLLOWED
      *    BY RM-GUEST-COUNT GUEST-PRICE RECORDS (RM-GUEST-RECORD).
      *    BOTH RECORD TYPES ARE 80 BYTES, CARD-IMAGE WIDTH, FIXED
      *    RECORDING MODE F - NO KEYED OR INDEXED ACCESS IS NEEDED,
      *    THE FILE IS READ ONCE FROM TOP TO BOTTOM PER RUN.
      ******************************************************************
       01  RM-REQUEST-HEADER.
           05  RM-PREMIUM-ROOMS            PIC 9(06).
           05  RM-ECONOMY-ROOMS            PIC 9(06).
           05  RM-GUEST-COUNT              PIC 9(06).
           05  RM-EXPLAIN-LIMIT            PIC 9(06).
           05  FILLER                      PIC X(56).

       01  RM-GUEST-RECORD.
           05  RM-GUEST-OFFER-PRICE        PIC S9(7)V9(2).
           05  FILLER                      PIC X(71).

      *--- ALTERNATE ALPHANUMERIC VIEW OF THE GUEST RECORD, USED TO
      *--- TEST FOR A BLANK (NULL-PRICE) GUEST LINE BEFORE THE FIELD
      *--- IS EVER MOVED INTO A NUMERIC WORKING-STORAGE ITEM.
       01  RM-GUEST-RECORD-EDIT REDEFINES RM-GUEST-RECORD.~TAG:RM0824~
           05  RM-GUEST-PRICE-ALPHA        PIC X(09).
           05  FILLER                      PIC X(71).
