       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.    RMSORT.
       AUTHOR.        T J MCKAY.
       INSTALLATION.  GATEWAY HOTELS DATA CENTER.
       DATE-WRITTEN.  03/14/91.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *
      ******************************************************************
      *    CHANGE LOG
      *
      *    DATE       BY   REQUEST   DESCRIPTION
      *    ---------  ---  --------  -------------------------------
      *    03/14/91   TJM  RM0001    ORIGINAL INSERTION SORT, LIFTED
      *                              FROM THE OLD GENERAL LEDGER SORT
      *                              UTILITY AND RE-POINTED AT PACKED
      *                              PRICE FIELDS FOR THE NEW ROOM
      *                              ALLOCATION ENGINE.
      *    07/02/92   TJM  RM0014    SORT NOW DESCENDING (HIGHEST
      *                              OFFER FIRST) INSTEAD OF ASCENDING.
      *    11/09/94   KLB  RM0033    FIXED LOOP BOUNDS - ORIGINAL
      *                              LEDGER VERSION STARTED THE PASS
      *                              AT SUBSCRIPT 3 AND STEPPED BY 2,
      *                              SKIPPING EVERY OTHER CANDIDATE.
      *    09/03/98   SNG  RM0081    Y2K REVIEW - NO DATE FIELDS IN
      *                              THIS MODULE, NO CHANGE REQUIRED.
      *    12/28/99   SNG  RM0090    Y2K FINAL SIGN-OFF LOGGED.
      *    05/14/01   CHP  RM0103    RAISED ARRAY-SIZE UPPER BOUND TO
      *                              100,000 TO MATCH THE ALLOCATION
      *                              REQUEST RECORD LAYOUT LIMITS.
      *
      ******************************************************************
      *    FUNCTION - SORTS RM-SORT-ARRAY(1:RM-SORT-COUNT) INTO
      *    DESCENDING SEQUENCE BY PRICE, IN PLACE, USING A STRAIGHT
      *    INSERTION SORT.  CALLED ONCE FOR THE RETAINED PREMIUM
      *    CANDIDATE ARRAY AND ONCE FOR THE RETAINED ECONOMY
      *    CANDIDATE ARRAY BY 0300-SORT-CANDIDATES IN ROOMALOC.
      *    EQUAL-PRICED ENTRIES ARE LEFT IN THEIR ORIGINAL RELATIVE
      *    ORDER (ONLY SWAPPED ON A STRICT ">"), SINCE ONLY THE PRICE
      *    VALUE IS TRACKED AND NO GUEST IDENTITY IS CARRIED.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
      *--- STANDARD SHOP BOILERPLATE, CARRIED ON EVERY MODULE IN THE
      *--- SUITE EVEN A CALLED SUBPROGRAM LIKE THIS ONE THAT NEVER
      *--- OPENS A PRINTER FILE OR TESTS A SWITCH OF ITS OWN.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS WS-UPSI-0-ON
                  OFF STATUS IS WS-UPSI-0-OFF.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *--- TUNING-LOG COUNTER, SAME STANDALONE 77-LEVEL HABIT AS THE
      *--- OLD LEDGER SORT UTILITY THIS MODULE WAS LIFTED FROM.
       77  WS-PASS-COUNT               PIC S9(8) COMP VALUE 0.
      *--- SAME UNUSED BOILERPLATE AS EVERY OTHER MODULE - SEE THE
      *--- NOTE AGAINST SPECIAL-NAMES ABOVE.
       01  WS-UPSI-SWITCHES.
           05  WS-UPSI-0-ON            PIC X(01).
           05  WS-UPSI-0-OFF           PIC X(01).
           05  FILLER                  PIC X(02).

      *--- ONE ENTRY'S WORTH OF SCRATCH SPACE FOR THE INSERTION SORT
      *--- BELOW - THE VALUE BEING INSERTED AND THE TWO SUBSCRIPTS
      *--- THAT WALK IT BACKWARDS THROUGH THE SORTED FRONT OF THE
      *--- TABLE.
       01  WS-SORT-WORK.
      *--- THE CANDIDATE CURRENTLY BEING INSERTED, LIFTED OUT OF THE
      *--- TABLE BEFORE THE SHIFT-BACK LOOP OVERWRITES ITS SLOT.
           05  WS-INSERT-VALUE         PIC S9(7)V9(2) COMP-3.
      *--- SUBSCRIPT OF THE CANDIDATE BEING INSERTED THIS PASS.
           05  WS-MOVE-FROM            PIC S9(8) COMP.
      *--- SUBSCRIPT BEING TESTED/SHIFTED IN 0110-SHIFT-BACK.
           05  WS-INSERT-TO            PIC S9(8) COMP.
           05  FILLER                  PIC X(04).
      *--- ABEND-DUMP VIEW OF THE SCRATCH FIELDS ABOVE.  A HALF DOZEN
      *--- OF THE OLD LEDGER UTILITIES CARRY A BYTE-LEVEL REDEFINES
      *--- LIKE THIS SO THE DUMP READER CAN SEE RAW STORAGE WITHOUT
      *--- UNPACKING THE COMP-3/COMP FIELDS BY HAND.
       01  WS-SORT-WORK-DUMP REDEFINES WS-SORT-WORK.
           05  WS-INSERT-VALUE-DUMP    PIC X(05).
           05  WS-MOVE-FROM-DUMP       PIC X(04).
           05  WS-INSERT-TO-DUMP       PIC X(04).
           05  FILLER                  PIC X(04).
       01  WS-SORT-WORK-NUMERIC REDEFINES WS-SORT-WORK.
           05  WS-SORT-WORK-NUM-1      PIC S9(9) COMP-3.
           05  WS-SORT-WORK-NUM-2      PIC S9(15) COMP-3.
           05  FILLER                  PIC X(04).

       LINKAGE SECTION.
       01  RM-SORT-COUNT               PIC S9(8) COMP.
      *--- RAW BYTE VIEW OF THE CALLER'S COUNT PARAMETER, CARRIED FOR
      *--- THE SAME ABEND-DUMP READABILITY REASON AS WS-SORT-WORK-DUMP
      *--- ABOVE.
       01  RM-SORT-COUNT-DUMP REDEFINES RM-SORT-COUNT PIC X(04).
       01  RM-SORT-TABLE.
           05  RM-SORT-ARRAY           PIC S9(7)V9(2) COMP-3
                                        OCCURS 0 TO 100000 TIMES
                                        DEPENDING ON RM-SORT-COUNT.

       PROCEDURE DIVISION USING RM-SORT-COUNT, RM-SORT-TABLE.

      *--- WS-PASS-COUNT IS DIAGNOSTIC ONLY - EQUALS RM-SORT-COUNT
      *--- MINUS 1 ON EVERY CALL, SINCE INSERTION SORT TAKES ONE
      *--- PASS PER ELEMENT AFTER THE FIRST - KEPT SO A TUNING RUN
      *--- CAN CONFIRM THE CALLER PASSED THE COUNT IT MEANT TO.
       0000-MAINLINE.
           MOVE ZERO TO WS-PASS-COUNT.
           PERFORM 0100-INSERTION-PASS
               VARYING WS-MOVE-FROM FROM 2 BY 1
               UNTIL WS-MOVE-FROM > RM-SORT-COUNT.
           DISPLAY "RM0001 RMSORT PASSES " WS-PASS-COUNT.
           GOBACK.

       0100-INSERTION-PASS.
      *--- LIFT THE NEXT CANDIDATE OUT AND WORK BACKWARDS THROUGH
      *--- THE ALREADY-SORTED FRONT OF THE TABLE TO FIND ITS SLOT.
           ADD 1 TO WS-PASS-COUNT.
           MOVE RM-SORT-ARRAY(WS-MOVE-FROM) TO WS-INSERT-VALUE.
           COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
           PERFORM 0110-SHIFT-BACK
               UNTIL WS-INSERT-TO <= 0
                  OR RM-SORT-ARRAY(WS-INSERT-TO) >= WS-INSERT-VALUE.
           MOVE WS-INSERT-VALUE TO RM-SORT-ARRAY(WS-INSERT-TO + 1).

       0110-SHIFT-BACK.
           MOVE RM-SORT-ARRAY(WS-INSERT-TO)
                           TO RM-SORT-ARRAY(WS-INSERT-TO + 1).
           COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
