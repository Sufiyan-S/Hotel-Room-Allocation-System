      ******************************************************************
      *    RMEXPREC  -  ROOM ALLOCATION EXPLANATION RECORD COPYBOOK
      *
      *    ONE RM-EXPLANATION-RECORD IS WRITTEN PER RUN, GIVING THE
      *    CANDIDATE/ALLOCATION/REJECTION COUNTS.  IT IS FOLLOWED ON
      *    THE SAME FILE BY ZERO OR MORE RM-EXPLAIN-LINE-RECORD
      *    ENTRIES (ONE GUEST PRICE PER LINE), WRITTEN IN THIS FIXED
      *    ORDER - UPGRADED-ECONOMY, ALLOCATED-PREMIUM, ALLOCATED-
      *    ECONOMY, REJECTED-PREMIUM, REJECTED-ECONOMY - EACH GROUP
      *    CAPPED AT RM-EXPLAIN-LIMIT-OUT ENTRIES.  NOTE PER RM0824:
      *    RM-REJECTED-ECONOMY-COUNT IS DELIBERATELY A COPY OF
      *    RM-REJECTED-PREMIUM-COUNT - SEE 0800-BUILD-EXPLANATION.
      ******************************************************************
       01  RM-EXPLANATION-RECORD.
           05  RM-PREMIUM-CANDIDATES       PIC 9(06).
           05  RM-ECONOMY-CANDIDATES       PIC 9(06).
           05  RM-UPGRADES                 PIC 9(06).
           05  RM-ALLOCATED-PREMIUM-COUNT  PIC 9(06).
           05  RM-ALLOCATED-ECONOMY-COUNT  PIC 9(06).
           05  RM-REJECTED-PREMIUM-COUNT   PIC 9(06).
           05  RM-REJECTED-ECONOMY-COUNT   PIC 9(06).
           05  RM-EXPLAIN-LIMIT-OUT        PIC 9(06).
           05  FILLER                      PIC X(32).

      *--- SECOND RECORD FORMAT CARRIED ON THE SAME FD - ONE GUEST
      *--- PRICE LINE ITEM.  SHARES THE 80-BYTE SLOT OF THE COUNTS
      *--- RECORD ABOVE SO THE EXPLANATION FILE NEEDS NO VARIABLE-
      *--- LENGTH OR MULTI-FD HANDLING.
       01  RM-EXPLAIN-LINE-RECORD REDEFINES RM-EXPLANATION-RECORD.
           05  RM-EXPLAIN-LINE-PRICE       PIC S9(7)V9(2).
           05  FILLER                      PIC X(71).
